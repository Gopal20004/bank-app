000100******************************************************************
000200* PROGRAM      : POST-BALANCE                                   *
000300* DESCRIPTION  : APPLIES ONE MOVEMENT AMOUNT TO ONE ACCOUNT      *
000400*                BALANCE AND REPORTS BACK WHETHER THE ACCOUNT    *
000500*                HAD SUFFICIENT FUNDS.  CALLED BY TRANSPOST FOR  *
000600*                EVERY DEPOSIT, WITHDRAWAL, AND EACH LEG OF A    *
000700*                TRANSFER SO THE INSUFFICIENT-FUNDS ARITHMETIC   *
000800*                LIVES IN EXACTLY ONE PLACE.                     *
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 POST-BALANCE.
001300 AUTHOR.                     R H MASCARENAS.
001400 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.
001500 DATE-WRITTEN.               05/07/1984.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001800*
001900******************************************************************
002000*    MAINTENANCE HISTORY
002100*    -------------------
002200*    DATE       BY   TICKET   DESCRIPTION
002300*    ---------  ---  -------  ------------------------------------
002400*    05/07/1984 RHM  N/A      ORIGINAL PROGRAM WRITTEN FOR THE    N/A
002500*                             LEDGER-POSTING PROJECT.
002600*    09/02/1985 RHM  CR-0119  ADDED LS-INSUFFICIENT-FLAG SO THE   CR-0119
002700*                             CALLER CAN DISTINGUISH A ZERO-VALUE
002800*                             MOVEMENT FROM A REJECTED ONE.
002900*    11/20/1987 DLT  CR-0205  ROUNDED THE COMPUTE - CUSTOMER      CR-0205
003000*                             STATEMENTS WERE ONE CENT OFF ON A
003100*                             HANDFUL OF ACCOUNTS.
003200*    06/03/1990 DLT  CR-0262  ADDED THE UPSI-0 TRACE SWITCH SO    CR-0262
003300*                             THE HELP DESK CAN TURN ON A ONE-
003400*                             LINE DISPLAY FOR A SUSPECT ACCOUNT
003500*                             WITHOUT A RECOMPILE.
003600*    04/11/1996 PJK  CR-0389  BALANCE FIELDS REVIEWED FOR Y2K -   CR-0389
003700*                             NO DATE CONTENT IN THIS PROGRAM.
003800*    08/30/1999 SLW  CR-0455  Y2K CERTIFICATION SWEEP - NO DATE   CR-0455
003900*                             FIELDS PRESENT.  SIGNED OFF PER
004000*                             Y2K PROJECT PLAN.
004100*    03/11/2002 SLW  CR-0507  COMMENT CLEANUP, NO LOGIC CHANGE.   CR-0507
004200*
004300******************************************************************
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            CENTRAL-3090.
004800 OBJECT-COMPUTER.            CENTRAL-3090.
004900 SPECIAL-NAMES.
005000     C01                     IS TOP-OF-FORM
005100     CLASS DIGIT-CLASS       IS "0" THRU "9"
005200     UPSI-0                  ON  STATUS IS TRACE-ON
005300                             OFF STATUS IS TRACE-OFF.
005400*
005500******************************************************************
005600 DATA                        DIVISION.
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE             SECTION.
005900*-----------------------------------------------------------------
006000*    AMOUNT-STORAGE / AMOUNT-UNSIGNED - MOVEMENT AMOUNT
006100*    HELD TWO WAYS FOR THE TRACE DISPLAY (REDEFINE 1 OF 3).
006200 01  AMOUNT-STORAGE           PIC S9(13)V99.
006300 01  AMOUNT-UNSIGNED REDEFINES AMOUNT-STORAGE
006400                                 PIC 9(13)V99.
006500*
006600*    OLD-BALANCE-STORAGE - SPLIT INTO WHOLE/CENTS FOR THE
006700*    TRACE DISPLAY (REDEFINE 2 OF 3).
006800 01  OLD-BALANCE-STORAGE      PIC S9(13)V99.
006900 01  OLD-BALANCE-SPLIT REDEFINES OLD-BALANCE-STORAGE.
007000     05  OLD-BAL-WHOLE        PIC S9(13).
007100     05  OLD-BAL-CENTS        PIC 9(02).
007200*
007300*    NEW-BALANCE-STORAGE - SAME TREATMENT AS ABOVE FOR THE
007400*    RESULT OF THE COMPUTE (REDEFINE 3 OF 3).
007500 01  NEW-BALANCE-STORAGE      PIC S9(13)V99.
007600 01  NEW-BALANCE-SPLIT REDEFINES NEW-BALANCE-STORAGE.
007700     05  NEW-BAL-WHOLE        PIC S9(13).
007800     05  NEW-BAL-CENTS        PIC 9(02).
007900*
008000*    CALL-COUNT IS A STANDALONE RUN COUNTER, NOT PART OF ANY
008100*    BALANCE GROUP ABOVE - KEPT AS A 77-LEVEL ITEM FOR THAT REASON.
008200 77  CALL-COUNT               PIC S9(09) COMP.
008300*
008400******************************************************************
008500 LINKAGE                     SECTION.
008600*-----------------------------------------------------------------
008700 01  LS-POST-PARAMETERS.
008800     05  LS-OPERATION-CODE       PIC X(01).
008900         88  LS-OP-ADD                   VALUE "A".
009000         88  LS-OP-SUBTRACT              VALUE "S".
009100     05  LS-CURRENT-BALANCE      PIC S9(13)V99.
009200     05  LS-MOVEMENT-AMOUNT      PIC S9(13)V99.
009300     05  LS-NEW-BALANCE          PIC S9(13)V99.
009400     05  LS-INSUFFICIENT-FLAG    PIC X(01).
009500         88  LS-INSUFFICIENT-FUNDS       VALUE "Y".
009600         88  LS-FUNDS-OK                 VALUE "N".
009700*
009800******************************************************************
009900 PROCEDURE                   DIVISION USING LS-POST-PARAMETERS.
010000*-----------------------------------------------------------------
010100* MAIN PROCEDURE
010200*-----------------------------------------------------------------
010300 100-POST-BALANCE.
010400     ADD  1                      TO  CALL-COUNT
010500     MOVE LS-CURRENT-BALANCE     TO  OLD-BALANCE-STORAGE
010600     MOVE LS-MOVEMENT-AMOUNT     TO  AMOUNT-STORAGE
010700     MOVE "N"                    TO  LS-INSUFFICIENT-FLAG
010800     EVALUATE TRUE
010900         WHEN LS-OP-ADD
011000             PERFORM 200-ADD-AMOUNT      THRU 200-ADD-AMOUNT-EXIT
011100         WHEN LS-OP-SUBTRACT
011200             PERFORM 200-SUBTRACT-AMOUNT THRU 200-SUBTRACT-AMOUNT-EXIT
011300         WHEN OTHER
011400             MOVE LS-CURRENT-BALANCE TO LS-NEW-BALANCE
011500     END-EVALUATE
011600     MOVE LS-NEW-BALANCE         TO  NEW-BALANCE-STORAGE
011700     IF  TRACE-ON
011800         PERFORM 300-DISPLAY-TRACE-LINE THRU 300-DISPLAY-TRACE-LINE-EXIT
011900     END-IF
012000     EXIT PROGRAM.
012100*
012200*-----------------------------------------------------------------
012300* DEPOSIT SIDE OF A MOVEMENT, OR THE RECIPIENT LEG OF A
012400* TRANSFER - NO UPPER LIMIT, NO INSUFFICIENT-FUNDS TEST.
012500*-----------------------------------------------------------------
012600 200-ADD-AMOUNT.
012700     COMPUTE LS-NEW-BALANCE ROUNDED =
012800             LS-CURRENT-BALANCE + LS-MOVEMENT-AMOUNT.
012900 200-ADD-AMOUNT-EXIT.
013000     EXIT.
013100*
013200*-----------------------------------------------------------------
013300* WITHDRAWAL SIDE OF A MOVEMENT, OR THE SENDER LEG OF A
013400* TRANSFER - BALANCE MUST COVER THE AMOUNT OR NOTHING MOVES.
013500*-----------------------------------------------------------------
013600 200-SUBTRACT-AMOUNT.
013700     IF  LS-CURRENT-BALANCE < LS-MOVEMENT-AMOUNT
013800         MOVE "Y"                TO  LS-INSUFFICIENT-FLAG
013900         MOVE LS-CURRENT-BALANCE TO  LS-NEW-BALANCE
014000     ELSE
014100         COMPUTE LS-NEW-BALANCE ROUNDED =
014200                 LS-CURRENT-BALANCE - LS-MOVEMENT-AMOUNT
014300     END-IF.
014400 200-SUBTRACT-AMOUNT-EXIT.
014500     EXIT.
014600*
014700*-----------------------------------------------------------------
014800* HELP-DESK TRACE LINE - UPSI-0 ON THE RUN JCL TURNS THIS ON.
014900*-----------------------------------------------------------------
015000 300-DISPLAY-TRACE-LINE.
015100     DISPLAY "POST-BALANCE CALL " CALL-COUNT
015200             " OP=" LS-OPERATION-CODE
015300             " OLD=" OLD-BALANCE-STORAGE
015400             " AMT=" AMOUNT-STORAGE
015500             " NEW=" NEW-BALANCE-STORAGE
015600             " INSUFF=" LS-INSUFFICIENT-FLAG.
015700 300-DISPLAY-TRACE-LINE-EXIT.
015800     EXIT.

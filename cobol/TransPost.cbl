000100******************************************************************
000200* PROGRAM      : TRANSACTION-POST                                *
000300* DESCRIPTION  : DAILY LEDGER POSTING RUN.  LOADS THE ACCOUNT     *
000400*                MASTER INTO CORE, APPLIES EACH MOVEMENT REQUEST  *
000500*                (DEPOSIT, WITHDRAWAL, TRANSFER) IN ARRIVAL       *
000600*                ORDER, WRITES THE POSTED-TRANSACTION LEDGER AND  *
000700*                THE REJECTS FILE, REWRITES THE ACCOUNT MASTER,   *
000800*                AND PRINTS THE DAILY POSTING REPORT.             *
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 TRANSACTION-POST.
001300 AUTHOR.                     R H MASCARENAS.
001400 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.
001500 DATE-WRITTEN.               05/07/1984.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001800*
001900******************************************************************
002000*    MAINTENANCE HISTORY
002100*    -------------------
002200*    DATE       BY   TICKET   DESCRIPTION
002300*    ---------  ---  -------  ------------------------------------
002400*    05/07/1984 RHM  N/A      ORIGINAL PROGRAM WRITTEN. REPLACES  N/A
002500*                             THE MANUAL POSTING LEDGER CARDS.
002600*    09/02/1985 RHM  CR-0119  ADDED REJECTS FILE - REJECTED ITEMS CR-0119
002700*                             WERE PREVIOUSLY JUST SKIPPED.
002800*    02/14/1989 DLT  CR-0227  ADDED TWO-SIDED TRANSFER POSTING    CR-0227
002900*                             (TS/TR LEDGER PAIR).  BEFORE THIS
003000*                             TRANSFERS WERE HANDLED AS A
003100*                             WITHDRAWAL PLUS A MANUAL DEPOSIT.
003200*    07/19/1991 DLT  CR-0276  MOVED BALANCE ARITHMETIC OUT TO     CR-0276
003300*                             POST-BALANCE SUBPROGRAM SO THE
003400*                             WITHDRAWAL AND TRANSFER-SENDER
003500*                             LEGS SHARE ONE INSUFFICIENT-FUNDS
003600*                             TEST.
003700*    03/30/1994 PJK  CR-0361  ADDED THE PROOF-FIGURE LINE ON THE  CR-0361
003800*                             REPORT TRAILER PER AUDIT REQUEST.
003900*    08/30/1999 SLW  CR-0455  Y2K CERTIFICATION SWEEP - LGR-DATE  CR-0455
004000*                             ALREADY FULL 4-DIGIT-YEAR, RUN-
004100*                             DATE-CCYY CONFIRMED CENTURY-SAFE.
004200*                             SIGNED OFF PER Y2K PROJECT PLAN.
004300*    11/12/2001 SLW  CR-0499  WIDENED ACCT-EMAIL/ACCT-USERNAME    CR-0499
004400*                             UNIQUENESS NOTE - NO CHANGE HERE,
004500*                             SEE ACCOUNT-MAINTENANCE.
004600*    06/04/2004 TQR  CR-0561  COMMENT CLEANUP, NO LOGIC CHANGE.   CR-0561
004700*    09/22/2005 TQR  CR-0578  ACCOUNT-NOT-FOUND ACTIVE-STATUS     CR-0578
004800*                             CHECK NOW SKIPS THE ACTIVE TEST
004900*                             ENTIRELY WHEN THE LOOKUP MISSED -
005000*                             SENDER-SUB WAS OTHERWISE LEFT AT ITS
005100*                             PRIOR VALUE AND COULD REFERENCE THE
005200*                             WRONG TABLE ROW.  MATCHES THE GUARD
005300*                             ACCOUNT-MAINTENANCE ALREADY USES.
005400*
005500******************************************************************
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            CENTRAL-3090.
006000 OBJECT-COMPUTER.            CENTRAL-3090.
006100 SPECIAL-NAMES.
006200     C01                     IS TOP-OF-FORM
006300     CLASS DIGIT-CLASS       IS "0" THRU "9"
006400     UPSI-0                  ON  STATUS IS TRACE-ON
006500                             OFF STATUS IS TRACE-OFF.
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT                SECTION.
006800 FILE-CONTROL.
006900     SELECT  ACCOUNT-FILE
007000             ASSIGN TO ACCTMSTR
007100             ORGANIZATION IS SEQUENTIAL
007200             FILE STATUS IS ACCOUNT-FILE-STAT.
007300*
007400     SELECT  MOVEMENT-FILE-IN
007500             ASSIGN TO MOVEMENT
007600             ORGANIZATION IS SEQUENTIAL
007700             FILE STATUS IS MOVEMENT-FILE-STAT.
007800*
007900     SELECT  LEDGER-FILE-OUT
008000             ASSIGN TO LEDGER
008100             ORGANIZATION IS SEQUENTIAL
008200             FILE STATUS IS LEDGER-FILE-STAT.
008300*
008400     SELECT  REJECT-FILE-OUT
008500             ASSIGN TO REJECTS
008600             ORGANIZATION IS SEQUENTIAL
008700             FILE STATUS IS REJECT-FILE-STAT.
008800*
008900     SELECT  POST-REPORT-OUT
009000             ASSIGN TO POSTRPT
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS IS POST-REPORT-STAT.
009300*
009400******************************************************************
009500 DATA                        DIVISION.
009600*-----------------------------------------------------------------
009700 FILE                        SECTION.
009800 FD  ACCOUNT-FILE
009900     RECORD CONTAINS 126 CHARACTERS
010000     DATA RECORD IS ACCOUNT-RECORD.
010100     COPY "ACCTREC.CPY".
010200*
010300 FD  MOVEMENT-FILE-IN
010400     RECORD CONTAINS 72 CHARACTERS
010500     DATA RECORD IS MOVEMENT-RECORD.
010600 01  MOVEMENT-RECORD.
010700     05  MOV-SEQ                     PIC 9(06).
010800     05  MOV-TYPE                    PIC X(01).
010900         88  MOV-TYPE-DEPOSIT             VALUE "D".
011000         88  MOV-TYPE-WITHDRAWAL          VALUE "W".
011100         88  MOV-TYPE-TRANSFER            VALUE "T".
011200     05  MOV-ACCT-ID                 PIC 9(08).
011300     05  MOV-RECIP-ACCT              PIC X(12).
011400     05  MOV-AMOUNT                  PIC S9(13)V99.
011500     05  MOV-AMOUNT-UNSIGNED REDEFINES MOV-AMOUNT
011600                                     PIC 9(13)V99.
011700     05  MOV-DESC                    PIC X(30).
011800*
011900 FD  LEDGER-FILE-OUT
012000     RECORD CONTAINS 117 CHARACTERS
012100     DATA RECORD IS LEDGER-RECORD.
012200     COPY "LGRREC.CPY".
012300*
012400 FD  REJECT-FILE-OUT
012500     RECORD CONTAINS 46 CHARACTERS
012600     DATA RECORD IS REJECT-RECORD.
012700 01  REJECT-RECORD.
012800     05  REJ-SEQ                     PIC 9(06).
012900     05  REJ-REASON                  PIC X(40).
013000*
013100 FD  POST-REPORT-OUT
013200     RECORD CONTAINS 132 CHARACTERS
013300     DATA RECORD IS POST-REPORT-LINE.
013400 01  POST-REPORT-LINE                PIC X(132).
013500*
013600*-----------------------------------------------------------------
013700 WORKING-STORAGE             SECTION.
013800*-----------------------------------------------------------------
013900*    FILE STATUS HOLDERS - CHECKED AFTER EVERY OPEN/READ/WRITE/
014000*    CLOSE AGAINST THE FOUR FILES BELOW.  STANDALONE ITEMS - THEY
014100*    DO NOT BELONG TO ANY OF THE TABLES OR SWITCH GROUPS.
014200 77  ACCOUNT-FILE-STAT            PIC X(02).
014300 77  MOVEMENT-FILE-STAT           PIC X(02).
014400 77  LEDGER-FILE-STAT             PIC X(02).
014500 77  REJECT-FILE-STAT             PIC X(02).
014600 77  POST-REPORT-STAT             PIC X(02).
014700*
014800*    IN-CORE ACCOUNT MASTER TABLE - LOADED ASCENDING BY ACCT-ID,
014900*    SEARCHED BY BINARY SEARCH (SENDER/OWNER LOOKUP) AND BY A
015000*    LINEAR SCAN ON ACCT-NUMBER (RECIPIENT LOOKUP ON A TRANSFER).
015100 01  MAX-ACCOUNTS                 PIC S9(05) COMP VALUE 5000.
015200 01  ACCOUNT-COUNT                PIC S9(05) COMP VALUE ZERO.
015300 01  ACCOUNT-TABLE.
015400     05  ACCOUNT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
015500             DEPENDING ON ACCOUNT-COUNT
015600             ASCENDING KEY IS TBL-ACCT-ID
015700             INDEXED BY ACCT-IDX ACCT-SCAN-IDX.
015800         10  TBL-ACCT-ID             PIC 9(08).
015900         10  TBL-ACCT-NUMBER         PIC X(12).
016000         10  TBL-ACCT-USERNAME       PIC X(20).
016100         10  TBL-ACCT-EMAIL          PIC X(40).
016200         10  TBL-ACCT-FULL-NAME      PIC X(30).
016300         10  TBL-ACCT-BALANCE        PIC S9(13)V99.
016400         10  TBL-ACCT-STATUS         PIC X(01).
016500             88  TBL-ACCT-ACTIVE         VALUE "A".
016600             88  TBL-ACCT-CLOSED         VALUE "C".
016700*
016800*    RUN DATE / TIME - REDEFINED FOR THE REPORT HEADING AND FOR
016900*    STAMPING EACH LEDGER RECORD AS IT IS WRITTEN.
017000 01  RUN-DATE                     PIC 9(08).
017100 01  RUN-DATE-PARTS REDEFINES RUN-DATE.
017200     05  RUN-DATE-CCYY            PIC 9(04).
017300     05  RUN-DATE-MM              PIC 9(02).
017400     05  RUN-DATE-DD              PIC 9(02).
017500 01  RUN-DATE-EDIT.
017600     05  RUN-DATE-EDIT-MM         PIC 9(02).
017700     05  FILLER                      PIC X(01) VALUE "/".
017800     05  RUN-DATE-EDIT-DD         PIC 9(02).
017900     05  FILLER                      PIC X(01) VALUE "/".
018000     05  RUN-DATE-EDIT-CCYY       PIC 9(04).
018100 01  RUN-TIME                     PIC 9(06).
018200 01  RUN-TIME-PARTS REDEFINES RUN-TIME.
018300     05  RUN-TIME-HH              PIC 9(02).
018400     05  RUN-TIME-MM              PIC 9(02).
018500     05  RUN-TIME-SS              PIC 9(02).
018600*
018700*    SWITCHES.
018800 01  POST-SWITCHES.
018900     05  MOVEMENT-EOF-SW             PIC X(01) VALUE "N".
019000         88  MOVEMENT-EOF                VALUE "Y".
019100     05  ACCT-FOUND-SW            PIC X(01).
019200         88  ACCT-FOUND               VALUE "Y".
019300         88  ACCT-NOT-FOUND            VALUE "N".
019400     05  RECIP-FOUND-SW           PIC X(01).
019500         88  RECIP-FOUND               VALUE "Y".
019600         88  RECIP-NOT-FOUND           VALUE "N".
019700     05  MOVEMENT-REJECT-SW       PIC X(01).
019800         88  MOVEMENT-REJECTED         VALUE "Y".
019900         88  MOVEMENT-ACCEPTED         VALUE "N".
020000*
020100*    COUNTERS AND ACCUMULATORS.
020200 01  POST-COUNTERS.
020300     05  READ-COUNT               PIC S9(07) COMP VALUE ZERO.
020400     05  POSTED-COUNT             PIC S9(07) COMP VALUE ZERO.
020500     05  REJECT-COUNT             PIC S9(07) COMP VALUE ZERO.
020600     05  DEPOSIT-COUNT            PIC S9(07) COMP VALUE ZERO.
020700     05  WITHDRAWAL-COUNT         PIC S9(07) COMP VALUE ZERO.
020800     05  TRANSFER-COUNT           PIC S9(07) COMP VALUE ZERO.
020900     05  NEXT-LGR-ID              PIC S9(08) COMP VALUE ZERO.
021000     05  LINE-COUNT               PIC S9(03) COMP VALUE ZERO.
021100     05  PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
021200     05  SCAN-SUB                 PIC S9(05) COMP VALUE ZERO.
021300 01  POST-AMOUNT-TOTALS.
021400     05  DEPOSIT-AMOUNT           PIC S9(13)V99 VALUE ZERO.
021500     05  WITHDRAWAL-AMOUNT        PIC S9(13)V99 VALUE ZERO.
021600     05  TRANSFER-AMOUNT          PIC S9(13)V99 VALUE ZERO.
021700     05  CLOSING-BALANCE-TOTAL    PIC S9(15)V99 VALUE ZERO.
021800*
021900*    WORK FIELDS FOR THE CALL TO POST-BALANCE.
022000 01  POST-PARAMETERS.
022100     05  POST-OPERATION-CODE           PIC X(01).
022200     05  POST-CURRENT-BALANCE          PIC S9(13)V99.
022300     05  POST-MOVEMENT-AMOUNT          PIC S9(13)V99.
022400     05  POST-NEW-BALANCE              PIC S9(13)V99.
022500     05  POST-INSUFFICIENT-FLAG        PIC X(01).
022600         88  POST-INSUFFICIENT-FUNDS       VALUE "Y".
022700*
022800*    SAVED SUBSCRIPTS FOR THE ACCOUNT AND, ON A TRANSFER, THE
022900*    RECIPIENT ACCOUNT, PLUS THE REJECT REASON TEXT.
023000 01  SENDER-SUB                   PIC S9(05) COMP VALUE ZERO.
023100 01  RECIP-SUB                    PIC S9(05) COMP VALUE ZERO.
023200 01  REJECT-REASON                PIC X(40) VALUE SPACES.
023300*
023400*    REPORT LINE LAYOUTS.
023500 01  RPT-TITLE-LINE.
023600     05  FILLER                      PIC X(01) VALUE SPACES.
023700     05  FILLER                      PIC X(33)
023800             VALUE "DAILY TRANSACTION POSTING REPORT".
023900     05  FILLER                      PIC X(10) VALUE SPACES.
024000     05  FILLER                      PIC X(05) VALUE "DATE:".
024100     05  RPT-TITLE-DATE              PIC X(10).
024200     05  FILLER                      PIC X(15) VALUE SPACES.
024300     05  FILLER                      PIC X(05) VALUE "PAGE:".
024400     05  RPT-TITLE-PAGE              PIC ZZ9.
024500     05  FILLER                      PIC X(50) VALUE SPACES.
024600*
024700 01  RPT-COLUMN-HEADING.
024800     05  FILLER                      PIC X(01) VALUE SPACES.
024900     05  FILLER                      PIC X(04) VALUE "SEQ ".
025000     05  FILLER                      PIC X(12) VALUE "TYPE".
025100     05  FILLER                      PIC X(11) VALUE "ACCOUNT ID".
025200     05  FILLER                      PIC X(15) VALUE "RECIPIENT ACCT".
025300     05  FILLER                      PIC X(19) VALUE "AMOUNT".
025400     05  FILLER                      PIC X(19) VALUE "BALANCE AFTER".
025500     05  FILLER                      PIC X(01) VALUE SPACES.
025600     05  FILLER                      PIC X(50) VALUE "REASON".
025700*
025800 01  RPT-DETAIL-LINE.
025900     05  FILLER                      PIC X(01) VALUE SPACES.
026000     05  RPT-DET-SEQ                 PIC ZZZZZ9.
026100     05  FILLER                      PIC X(01) VALUE SPACES.
026200     05  RPT-DET-TYPE                PIC X(11).
026300     05  RPT-DET-ACCT-ID             PIC 9(08).
026400     05  FILLER                      PIC X(03) VALUE SPACES.
026500     05  RPT-DET-RECIP-ACCT          PIC X(12).
026600     05  FILLER                      PIC X(03) VALUE SPACES.
026700     05  RPT-DET-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
026800     05  FILLER                      PIC X(01) VALUE SPACES.
026900     05  RPT-DET-BAL-AFTER           PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027000*
027100 01  RPT-REJECT-LINE.
027200     05  FILLER                      PIC X(01) VALUE SPACES.
027300     05  RPT-REJ-SEQ                 PIC ZZZZZ9.
027400     05  FILLER                      PIC X(01) VALUE SPACES.
027500     05  FILLER                      PIC X(11) VALUE "REJECTED".
027600     05  RPT-REJ-REASON              PIC X(40).
027700     05  FILLER                      PIC X(68) VALUE SPACES.
027800*
027900 01  RPT-TOTAL-LINE.
028000     05  FILLER                      PIC X(02) VALUE SPACES.
028100     05  RPT-TOT-LABEL               PIC X(30).
028200     05  RPT-TOT-COUNT               PIC ZZZ,ZZ9.
028300     05  FILLER                      PIC X(03) VALUE SPACES.
028400     05  RPT-TOT-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
028500     05  FILLER                      PIC X(60) VALUE SPACES.
028600*
028700*-----------------------------------------------------------------
028800 PROCEDURE                   DIVISION.
028900*-----------------------------------------------------------------
029000* MAIN PROCEDURE
029100*-----------------------------------------------------------------
029200 100-POST-TRANSACTIONS.
029300     PERFORM 200-INITIATE-POSTING       THRU 200-INITIATE-POSTING-EXIT.
029400     PERFORM 200-PROCEED-POSTING        THRU 200-PROCEED-POSTING-EXIT
029500             UNTIL MOVEMENT-EOF.
029600     PERFORM 200-TERMINATE-POSTING      THRU 200-TERMINATE-POSTING-EXIT.
029700*
029800     STOP RUN.
029900*
030000******************************************************************
030100* OPEN ALL FILES, LOAD THE ACCOUNT MASTER TABLE, PRINT THE
030200* REPORT TITLE AND COLUMN HEADING, AND READ THE FIRST MOVEMENT.
030300*-----------------------------------------------------------------
030400 200-INITIATE-POSTING.
030500     PERFORM 300-OPEN-FOR-LOAD          THRU 300-OPEN-FOR-LOAD-EXIT.
030600     PERFORM 300-LOAD-ACCOUNT-TABLE     THRU 300-LOAD-ACCOUNT-TABLE-EXIT.
030700     PERFORM 300-CLOSE-ACCOUNT-INPUT    THRU 300-CLOSE-ACCOUNT-INPUT-EXIT.
030800     PERFORM 300-OPEN-FOR-POSTING       THRU 300-OPEN-FOR-POSTING-EXIT.
030900     PERFORM 300-GET-RUN-DATE-TIME      THRU 300-GET-RUN-DATE-TIME-EXIT.
031000     PERFORM 300-PRINT-REPORT-TITLE     THRU 300-PRINT-REPORT-TITLE-EXIT.
031100     PERFORM 300-READ-MOVEMENT          THRU 300-READ-MOVEMENT-EXIT.
031200 200-INITIATE-POSTING-EXIT.
031300     EXIT.
031400*
031500******************************************************************
031600* FOR EACH MOVEMENT: VALIDATE AND POST OR REJECT, THEN READ THE
031700* NEXT ONE.
031800*-----------------------------------------------------------------
031900 200-PROCEED-POSTING.
032000     PERFORM 300-PROCESS-MOVEMENT       THRU 300-PROCESS-MOVEMENT-EXIT.
032100     PERFORM 300-READ-MOVEMENT          THRU 300-READ-MOVEMENT-EXIT.
032200 200-PROCEED-POSTING-EXIT.
032300     EXIT.
032400*
032500******************************************************************
032600* REWRITE THE ACCOUNT MASTER, PRINT THE REPORT TRAILER, AND
032700* CLOSE ALL FILES.
032800*-----------------------------------------------------------------
032900 200-TERMINATE-POSTING.
033000     PERFORM 300-WRITE-ACCOUNT-TABLE    THRU 300-WRITE-ACCOUNT-TABLE-EXIT.
033100     PERFORM 300-PRINT-REPORT-TRAILER
033200             THRU 300-PRINT-REPORT-TRAILER-EXIT.
033300     PERFORM 300-CLOSE-ALL-FILES        THRU 300-CLOSE-ALL-FILES-EXIT.
033400 200-TERMINATE-POSTING-EXIT.
033500     EXIT.
033600*
033700******************************************************************
033800 300-OPEN-FOR-LOAD.
033900     OPEN INPUT  ACCOUNT-FILE.
034000     OPEN INPUT  MOVEMENT-FILE-IN.
034100     OPEN OUTPUT LEDGER-FILE-OUT.
034200     OPEN OUTPUT REJECT-FILE-OUT.
034300     OPEN OUTPUT POST-REPORT-OUT.
034400 300-OPEN-FOR-LOAD-EXIT.
034500     EXIT.
034600*
034700*-----------------------------------------------------------------
034800* READ THE ACCOUNT MASTER SEQUENTIALLY (ALREADY ASCENDING BY
034900* ACCT-ID) INTO THE IN-CORE TABLE.
035000*-----------------------------------------------------------------
035100 300-LOAD-ACCOUNT-TABLE.
035200     READ ACCOUNT-FILE
035300         AT END
035400             GO TO 300-LOAD-ACCOUNT-TABLE-EXIT
035500     END-READ.
035600     ADD 1 TO ACCOUNT-COUNT.
035700     SET ACCT-IDX TO ACCOUNT-COUNT.
035800     MOVE ACCT-ID                    TO TBL-ACCT-ID (ACCT-IDX).
035900     MOVE ACCT-NUMBER                TO TBL-ACCT-NUMBER (ACCT-IDX).
036000     MOVE ACCT-USERNAME              TO TBL-ACCT-USERNAME (ACCT-IDX).
036100     MOVE ACCT-EMAIL                 TO TBL-ACCT-EMAIL (ACCT-IDX).
036200     MOVE ACCT-FULL-NAME             TO TBL-ACCT-FULL-NAME (ACCT-IDX).
036300     MOVE ACCT-BALANCE               TO TBL-ACCT-BALANCE (ACCT-IDX).
036400     MOVE ACCT-STATUS                TO TBL-ACCT-STATUS (ACCT-IDX).
036500     GO TO 300-LOAD-ACCOUNT-TABLE.
036600 300-LOAD-ACCOUNT-TABLE-EXIT.
036700     EXIT.
036800*
036900 300-CLOSE-ACCOUNT-INPUT.
037000     CLOSE ACCOUNT-FILE.
037100 300-CLOSE-ACCOUNT-INPUT-EXIT.
037200     EXIT.
037300*
037400 300-OPEN-FOR-POSTING.
037500     OPEN OUTPUT ACCOUNT-FILE.
037600 300-OPEN-FOR-POSTING-EXIT.
037700     EXIT.
037800*
037900 300-GET-RUN-DATE-TIME.
038000     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
038100     ACCEPT RUN-TIME FROM TIME.
038200     MOVE RUN-DATE-MM             TO RUN-DATE-EDIT-MM.
038300     MOVE RUN-DATE-DD             TO RUN-DATE-EDIT-DD.
038400     MOVE RUN-DATE-CCYY           TO RUN-DATE-EDIT-CCYY.
038500 300-GET-RUN-DATE-TIME-EXIT.
038600     EXIT.
038700*
038800 300-PRINT-REPORT-TITLE.
038900     ADD 1 TO PAGE-COUNT.
039000     MOVE RUN-DATE-EDIT           TO RPT-TITLE-DATE.
039100     MOVE PAGE-COUNT               TO RPT-TITLE-PAGE.
039200     WRITE POST-REPORT-LINE FROM RPT-TITLE-LINE
039300             AFTER ADVANCING PAGE.
039400     WRITE POST-REPORT-LINE FROM RPT-COLUMN-HEADING
039500             AFTER ADVANCING 2 LINES.
039600     MOVE ZERO                       TO LINE-COUNT.
039700 300-PRINT-REPORT-TITLE-EXIT.
039800     EXIT.
039900*
040000 300-READ-MOVEMENT.
040100     READ MOVEMENT-FILE-IN
040200         AT END
040300             SET MOVEMENT-EOF TO TRUE
040400             GO TO 300-READ-MOVEMENT-EXIT
040500     END-READ.
040600     ADD 1 TO READ-COUNT.
040700     IF LINE-COUNT > 55
040800         PERFORM 300-PRINT-REPORT-TITLE THRU 300-PRINT-REPORT-TITLE-EXIT
040900     END-IF.
041000 300-READ-MOVEMENT-EXIT.
041100     EXIT.
041200*
041300******************************************************************
041400* VALIDATE ONE MOVEMENT REQUEST AND POST IT, OR WRITE A REJECT.
041500*-----------------------------------------------------------------
041600 300-PROCESS-MOVEMENT.
041700     MOVE "N"                        TO MOVEMENT-REJECT-SW.
041800     MOVE SPACES                     TO REJECT-REASON.
041900     IF MOV-AMOUNT NOT > ZERO
042000         MOVE "Y"                    TO MOVEMENT-REJECT-SW
042100         MOVE "AMOUNT MUST BE POSITIVE" TO REJECT-REASON
042200     ELSE
042300         PERFORM 300-FIND-ACCOUNT-BY-ID THRU 300-FIND-ACCOUNT-BY-ID-EXIT
042400         IF ACCT-NOT-FOUND
042500             MOVE "Y"                TO MOVEMENT-REJECT-SW
042600             MOVE "ACCOUNT NOT FOUND" TO REJECT-REASON
042700         ELSE
042800         IF NOT TBL-ACCT-ACTIVE (SENDER-SUB)
042900             MOVE "Y"                TO MOVEMENT-REJECT-SW
043000             MOVE "ACCOUNT NOT FOUND" TO REJECT-REASON
043100         ELSE
043200             EVALUATE TRUE
043300                 WHEN MOV-TYPE-DEPOSIT
043400                     PERFORM 400-POST-DEPOSIT THRU 400-POST-DEPOSIT-EXIT
043500                 WHEN MOV-TYPE-WITHDRAWAL
043600                     PERFORM 400-POST-WITHDRAWAL
043700                             THRU 400-POST-WITHDRAWAL-EXIT
043800                 WHEN MOV-TYPE-TRANSFER
043900                     PERFORM 400-POST-TRANSFER
044000                             THRU 400-POST-TRANSFER-EXIT
044100                 WHEN OTHER
044200                     MOVE "Y"        TO MOVEMENT-REJECT-SW
044300                     MOVE "INVALID TRANSACTION TYPE"
044400                                     TO REJECT-REASON
044500             END-EVALUATE
044600         END-IF
044700         END-IF
044800     END-IF.
044900     IF MOVEMENT-REJECTED
045000         PERFORM 400-WRITE-REJECT   THRU 400-WRITE-REJECT-EXIT
045100         PERFORM 400-PRINT-REJECT-LINE
045200                 THRU 400-PRINT-REJECT-LINE-EXIT
045300     END-IF.
045400 300-PROCESS-MOVEMENT-EXIT.
045500     EXIT.
045600*
045700*-----------------------------------------------------------------
045800* LOCATE THE ACCOUNT OWNING THIS MOVEMENT (BINARY SEARCH - THE
045900* TABLE IS ASCENDING BY ACCT-ID, SAME ORDER AS THE MASTER FILE).
046000*-----------------------------------------------------------------
046100 300-FIND-ACCOUNT-BY-ID.
046200     MOVE "N"                        TO ACCT-FOUND-SW.
046300     IF ACCOUNT-COUNT = ZERO
046400         GO TO 300-FIND-ACCOUNT-BY-ID-EXIT
046500     END-IF.
046600     SEARCH ALL ACCOUNT-TABLE-ENTRY
046700         AT END
046800             MOVE "N"                TO ACCT-FOUND-SW
046900         WHEN TBL-ACCT-ID (ACCT-IDX) = MOV-ACCT-ID
047000             MOVE "Y"                TO ACCT-FOUND-SW
047100             SET SENDER-SUB       TO ACCT-IDX
047200     END-SEARCH.
047300 300-FIND-ACCOUNT-BY-ID-EXIT.
047400     EXIT.
047500*
047600*-----------------------------------------------------------------
047700* LOCATE THE RECIPIENT ACCOUNT BY EXTERNAL ACCOUNT NUMBER - THE
047800* TABLE IS NOT ORDERED BY ACCT-NUMBER, SO THIS IS A LINEAR SCAN.
047900*-----------------------------------------------------------------
048000 400-FIND-RECIPIENT-BY-NUMBER.
048100     MOVE "N"                        TO RECIP-FOUND-SW.
048200     MOVE ZERO                       TO SCAN-SUB.
048300     PERFORM 500-SCAN-ONE-ENTRY      THRU 500-SCAN-ONE-ENTRY-EXIT
048400             UNTIL SCAN-SUB NOT < ACCOUNT-COUNT
048500                OR RECIP-FOUND.
048600 400-FIND-RECIPIENT-BY-NUMBER-EXIT.
048700     EXIT.
048800*
048900 500-SCAN-ONE-ENTRY.
049000     ADD 1 TO SCAN-SUB.
049100     SET ACCT-SCAN-IDX TO SCAN-SUB.
049200     IF TBL-ACCT-NUMBER (ACCT-SCAN-IDX) = MOV-RECIP-ACCT
049300         MOVE "Y"                    TO RECIP-FOUND-SW
049400         SET RECIP-SUB            TO ACCT-SCAN-IDX
049500     END-IF.
049600 500-SCAN-ONE-ENTRY-EXIT.
049700     EXIT.
049800*
049900******************************************************************
050000* DEPOSIT - NO LIMIT, NO INSUFFICIENT-FUNDS TEST.
050100*-----------------------------------------------------------------
050200 400-POST-DEPOSIT.
050300     MOVE "A"                        TO POST-OPERATION-CODE.
050400     MOVE TBL-ACCT-BALANCE (SENDER-SUB) TO POST-CURRENT-BALANCE.
050500     MOVE MOV-AMOUNT                 TO POST-MOVEMENT-AMOUNT.
050600     CALL "POST-BALANCE" USING POST-PARAMETERS.
050700     MOVE POST-NEW-BALANCE       TO TBL-ACCT-BALANCE (SENDER-SUB).
050800     ADD 1 TO DEPOSIT-COUNT.
050900     ADD 1 TO POSTED-COUNT.
051000     ADD MOV-AMOUNT TO DEPOSIT-AMOUNT.
051100     ADD 1 TO NEXT-LGR-ID.
051200     MOVE SPACES                     TO LGR-RECIP-ACCT LGR-SENDER-ACCT.
051300     MOVE "DP"                       TO LGR-TYPE.
051400     PERFORM 400-WRITE-LEDGER-ENTRY  THRU 400-WRITE-LEDGER-ENTRY-EXIT.
051500     MOVE "DEPOSIT"                  TO RPT-DET-TYPE.
051600     MOVE SPACES                     TO RPT-DET-RECIP-ACCT.
051700     PERFORM 400-PRINT-DETAIL-LINE   THRU 400-PRINT-DETAIL-LINE-EXIT.
051800 400-POST-DEPOSIT-EXIT.
051900     EXIT.
052000*
052100******************************************************************
052200* WITHDRAWAL - BALANCE MUST COVER THE AMOUNT.
052300*-----------------------------------------------------------------
052400 400-POST-WITHDRAWAL.
052500     MOVE "S"                        TO POST-OPERATION-CODE.
052600     MOVE TBL-ACCT-BALANCE (SENDER-SUB) TO POST-CURRENT-BALANCE.
052700     MOVE MOV-AMOUNT                 TO POST-MOVEMENT-AMOUNT.
052800     CALL "POST-BALANCE" USING POST-PARAMETERS.
052900     IF POST-INSUFFICIENT-FUNDS
053000         MOVE "Y"                    TO MOVEMENT-REJECT-SW
053100         MOVE "INSUFFICIENT BALANCE" TO REJECT-REASON
053200     ELSE
053300         MOVE POST-NEW-BALANCE   TO TBL-ACCT-BALANCE (SENDER-SUB)
053400         ADD 1 TO WITHDRAWAL-COUNT
053500         ADD 1 TO POSTED-COUNT
053600         ADD MOV-AMOUNT TO WITHDRAWAL-AMOUNT
053700         ADD 1 TO NEXT-LGR-ID
053800         MOVE SPACES              TO LGR-RECIP-ACCT LGR-SENDER-ACCT
053900         MOVE "WD"                TO LGR-TYPE
054000         PERFORM 400-WRITE-LEDGER-ENTRY
054100                 THRU 400-WRITE-LEDGER-ENTRY-EXIT
054200         MOVE "WITHDRAWAL"        TO RPT-DET-TYPE
054300         MOVE SPACES              TO RPT-DET-RECIP-ACCT
054400         PERFORM 400-PRINT-DETAIL-LINE
054500                 THRU 400-PRINT-DETAIL-LINE-EXIT
054600     END-IF.
054700 400-POST-WITHDRAWAL-EXIT.
054800     EXIT.
054900*
055000******************************************************************
055100* TRANSFER - RECIPIENT MUST BE GIVEN AND MUST EXIST, SENDER
055200* BALANCE MUST COVER THE AMOUNT (CHECKED BEFORE THE SELF-
055300* TRANSFER TEST), AND THE SENDER MAY NOT BE THE RECIPIENT.
055400*-----------------------------------------------------------------
055500 400-POST-TRANSFER.
055600     IF MOV-RECIP-ACCT = SPACES
055700         MOVE "Y"                    TO MOVEMENT-REJECT-SW
055800         MOVE "RECIPIENT ACCOUNT REQUIRED" TO REJECT-REASON
055900         GO TO 400-POST-TRANSFER-EXIT
056000     END-IF.
056100     PERFORM 400-FIND-RECIPIENT-BY-NUMBER
056200             THRU 400-FIND-RECIPIENT-BY-NUMBER-EXIT.
056300     IF RECIP-NOT-FOUND
056400         MOVE "Y"                    TO MOVEMENT-REJECT-SW
056500         MOVE "RECIPIENT NOT FOUND"  TO REJECT-REASON
056600         GO TO 400-POST-TRANSFER-EXIT
056700     END-IF.
056800     MOVE "S"                        TO POST-OPERATION-CODE.
056900     MOVE TBL-ACCT-BALANCE (SENDER-SUB) TO POST-CURRENT-BALANCE.
057000     MOVE MOV-AMOUNT                 TO POST-MOVEMENT-AMOUNT.
057100     CALL "POST-BALANCE" USING POST-PARAMETERS.
057200     IF POST-INSUFFICIENT-FUNDS
057300         MOVE "Y"                    TO MOVEMENT-REJECT-SW
057400         MOVE "INSUFFICIENT BALANCE" TO REJECT-REASON
057500         GO TO 400-POST-TRANSFER-EXIT
057600     END-IF.
057700     IF TBL-ACCT-NUMBER (SENDER-SUB) = MOV-RECIP-ACCT
057800         MOVE "Y"                    TO MOVEMENT-REJECT-SW
057900         MOVE "CANNOT TRANSFER TO OWN ACCOUNT" TO REJECT-REASON
058000         GO TO 400-POST-TRANSFER-EXIT
058100     END-IF.
058200*
058300*        BOTH SIDES CLEARED - APPLY THE BALANCES, THEN WRITE THE
058400*        RECIPIENT'S LEDGER ENTRY FIRST, THE SENDER'S SECOND.
058500     MOVE POST-NEW-BALANCE          TO TBL-ACCT-BALANCE (SENDER-SUB).
058600     MOVE "A"                        TO POST-OPERATION-CODE.
058700     MOVE TBL-ACCT-BALANCE (RECIP-SUB) TO POST-CURRENT-BALANCE.
058800     MOVE MOV-AMOUNT                 TO POST-MOVEMENT-AMOUNT.
058900     CALL "POST-BALANCE" USING POST-PARAMETERS.
059000     MOVE POST-NEW-BALANCE          TO TBL-ACCT-BALANCE (RECIP-SUB).
059100     ADD 1 TO TRANSFER-COUNT.
059200     ADD 1 TO POSTED-COUNT.
059300     ADD MOV-AMOUNT TO TRANSFER-AMOUNT.
059400*
059500     ADD 1 TO NEXT-LGR-ID.
059600     MOVE TBL-ACCT-ID (RECIP-SUB) TO LGR-ACCT-ID.
059700     MOVE "TR"                       TO LGR-TYPE.
059800     MOVE TBL-ACCT-NUMBER (SENDER-SUB) TO LGR-SENDER-ACCT.
059900     MOVE MOV-RECIP-ACCT             TO LGR-RECIP-ACCT.
060000     MOVE TBL-ACCT-BALANCE (RECIP-SUB) TO LGR-BAL-AFTER.
060100     PERFORM 400-WRITE-LEDGER-ENTRY-BODY
060200             THRU 400-WRITE-LEDGER-ENTRY-BODY-EXIT.
060300*
060400     ADD 1 TO NEXT-LGR-ID.
060500     MOVE TBL-ACCT-ID (SENDER-SUB) TO LGR-ACCT-ID.
060600     MOVE "TS"                       TO LGR-TYPE.
060700     MOVE TBL-ACCT-NUMBER (SENDER-SUB) TO LGR-SENDER-ACCT.
060800     MOVE MOV-RECIP-ACCT             TO LGR-RECIP-ACCT.
060900     MOVE TBL-ACCT-BALANCE (SENDER-SUB) TO LGR-BAL-AFTER.
061000     PERFORM 400-WRITE-LEDGER-ENTRY-BODY
061100             THRU 400-WRITE-LEDGER-ENTRY-BODY-EXIT.
061200*
061300     MOVE "TRANSFER"                 TO RPT-DET-TYPE.
061400     MOVE MOV-RECIP-ACCT             TO RPT-DET-RECIP-ACCT.
061500     MOVE TBL-ACCT-ID (SENDER-SUB) TO RPT-DET-ACCT-ID.
061600     MOVE TBL-ACCT-BALANCE (SENDER-SUB) TO RPT-DET-BAL-AFTER.
061700     PERFORM 400-PRINT-DETAIL-LINE   THRU 400-PRINT-DETAIL-LINE-EXIT.
061800 400-POST-TRANSFER-EXIT.
061900     EXIT.
062000*
062100*-----------------------------------------------------------------
062200* COMMON LEDGER-WRITE FOR DEPOSIT/WITHDRAWAL - FILLS THE OWNER,
062300* AMOUNT, DESCRIPTION, BALANCE-AFTER, DATE/TIME AND STATUS, THEN
062400* FALLS INTO THE COMMON WRITE BELOW.
062500*-----------------------------------------------------------------
062600 400-WRITE-LEDGER-ENTRY.
062700     MOVE MOV-ACCT-ID                TO LGR-ACCT-ID.
062800     MOVE TBL-ACCT-BALANCE (SENDER-SUB) TO LGR-BAL-AFTER.
062900     PERFORM 400-WRITE-LEDGER-ENTRY-BODY
063000             THRU 400-WRITE-LEDGER-ENTRY-BODY-EXIT.
063100     MOVE TBL-ACCT-ID (SENDER-SUB) TO RPT-DET-ACCT-ID.
063200     MOVE TBL-ACCT-BALANCE (SENDER-SUB) TO RPT-DET-BAL-AFTER.
063300 400-WRITE-LEDGER-ENTRY-EXIT.
063400     EXIT.
063500*
063600 400-WRITE-LEDGER-ENTRY-BODY.
063700     MOVE NEXT-LGR-ID             TO LGR-ID.
063800     MOVE MOV-AMOUNT                 TO LGR-AMOUNT.
063900     MOVE MOV-DESC                   TO LGR-DESC.
064000     MOVE RUN-DATE                TO LGR-DATE.
064100     MOVE RUN-TIME                TO LGR-TIME.
064200     SET LGR-STATUS-COMPLETED        TO TRUE.
064300     WRITE LEDGER-RECORD.
064400 400-WRITE-LEDGER-ENTRY-BODY-EXIT.
064500     EXIT.
064600*
064700 400-WRITE-REJECT.
064800     MOVE MOV-SEQ                    TO REJ-SEQ.
064900     MOVE REJECT-REASON           TO REJ-REASON.
065000     WRITE REJECT-RECORD.
065100     ADD 1 TO REJECT-COUNT.
065200 400-WRITE-REJECT-EXIT.
065300     EXIT.
065400*
065500 400-PRINT-DETAIL-LINE.
065600     MOVE MOV-SEQ                    TO RPT-DET-SEQ.
065700     MOVE MOV-AMOUNT                 TO RPT-DET-AMOUNT.
065800     WRITE POST-REPORT-LINE FROM RPT-DETAIL-LINE
065900             AFTER ADVANCING 1 LINE.
066000     ADD 1 TO LINE-COUNT.
066100 400-PRINT-DETAIL-LINE-EXIT.
066200     EXIT.
066300*
066400 400-PRINT-REJECT-LINE.
066500     MOVE MOV-SEQ                    TO RPT-REJ-SEQ.
066600     MOVE REJECT-REASON           TO RPT-REJ-REASON.
066700     WRITE POST-REPORT-LINE FROM RPT-REJECT-LINE
066800             AFTER ADVANCING 1 LINE.
066900     ADD 1 TO LINE-COUNT.
067000 400-PRINT-REJECT-LINE-EXIT.
067100     EXIT.
067200*
067300******************************************************************
067400* WRITE THE UPDATED ACCOUNT MASTER BACK OUT, SAME ASCENDING
067500* ORDER, ACCUMULATING THE PROOF-FIGURE TOTAL AS WE GO.
067600*-----------------------------------------------------------------
067700 300-WRITE-ACCOUNT-TABLE.
067800     SET ACCT-IDX TO 1.
067900     PERFORM 400-WRITE-ONE-ACCOUNT   THRU 400-WRITE-ONE-ACCOUNT-EXIT
068000             VARYING ACCT-IDX FROM 1 BY 1
068100             UNTIL ACCT-IDX > ACCOUNT-COUNT.
068200 300-WRITE-ACCOUNT-TABLE-EXIT.
068300     EXIT.
068400*
068500 400-WRITE-ONE-ACCOUNT.
068600     MOVE TBL-ACCT-ID (ACCT-IDX)         TO ACCT-ID.
068700     MOVE TBL-ACCT-NUMBER (ACCT-IDX)     TO ACCT-NUMBER.
068800     MOVE TBL-ACCT-USERNAME (ACCT-IDX)   TO ACCT-USERNAME.
068900     MOVE TBL-ACCT-EMAIL (ACCT-IDX)      TO ACCT-EMAIL.
069000     MOVE TBL-ACCT-FULL-NAME (ACCT-IDX)  TO ACCT-FULL-NAME.
069100     MOVE TBL-ACCT-BALANCE (ACCT-IDX)    TO ACCT-BALANCE.
069200     MOVE TBL-ACCT-STATUS (ACCT-IDX)     TO ACCT-STATUS.
069300     WRITE ACCOUNT-RECORD.
069400     ADD TBL-ACCT-BALANCE (ACCT-IDX)     TO CLOSING-BALANCE-TOTAL.
069500 400-WRITE-ONE-ACCOUNT-EXIT.
069600     EXIT.
069700*
069800******************************************************************
069900* REPORT TRAILER - PER-TYPE COUNT/AMOUNT, REJECT COUNT, GRAND
070000* TOTALS, AND THE CLOSING-BALANCE PROOF FIGURE.
070100*-----------------------------------------------------------------
070200 300-PRINT-REPORT-TRAILER.
070300     MOVE "DEPOSITS"                 TO RPT-TOT-LABEL.
070400     MOVE DEPOSIT-COUNT           TO RPT-TOT-COUNT.
070500     MOVE DEPOSIT-AMOUNT          TO RPT-TOT-AMOUNT.
070600     WRITE POST-REPORT-LINE FROM RPT-TOTAL-LINE
070700             AFTER ADVANCING 3 LINES.
070800     MOVE "WITHDRAWALS"              TO RPT-TOT-LABEL.
070900     MOVE WITHDRAWAL-COUNT        TO RPT-TOT-COUNT.
071000     MOVE WITHDRAWAL-AMOUNT       TO RPT-TOT-AMOUNT.
071100     WRITE POST-REPORT-LINE FROM RPT-TOTAL-LINE
071200             AFTER ADVANCING 1 LINE.
071300     MOVE "TRANSFERS"                TO RPT-TOT-LABEL.
071400     MOVE TRANSFER-COUNT          TO RPT-TOT-COUNT.
071500     MOVE TRANSFER-AMOUNT         TO RPT-TOT-AMOUNT.
071600     WRITE POST-REPORT-LINE FROM RPT-TOTAL-LINE
071700             AFTER ADVANCING 1 LINE.
071800     MOVE "REJECTED"                 TO RPT-TOT-LABEL.
071900     MOVE REJECT-COUNT            TO RPT-TOT-COUNT.
072000     MOVE ZERO                       TO RPT-TOT-AMOUNT.
072100     WRITE POST-REPORT-LINE FROM RPT-TOTAL-LINE
072200             AFTER ADVANCING 1 LINE.
072300     MOVE "RECORDS READ"             TO RPT-TOT-LABEL.
072400     MOVE READ-COUNT              TO RPT-TOT-COUNT.
072500     MOVE ZERO                       TO RPT-TOT-AMOUNT.
072600     WRITE POST-REPORT-LINE FROM RPT-TOTAL-LINE
072700             AFTER ADVANCING 2 LINES.
072800     MOVE "RECORDS POSTED"           TO RPT-TOT-LABEL.
072900     MOVE POSTED-COUNT            TO RPT-TOT-COUNT.
073000     MOVE ZERO                       TO RPT-TOT-AMOUNT.
073100     WRITE POST-REPORT-LINE FROM RPT-TOTAL-LINE
073200             AFTER ADVANCING 1 LINE.
073300     MOVE "PROOF - TOTAL CLOSING BALANCES" TO RPT-TOT-LABEL.
073400     MOVE ZERO                       TO RPT-TOT-COUNT.
073500     MOVE CLOSING-BALANCE-TOTAL   TO RPT-TOT-AMOUNT.
073600     WRITE POST-REPORT-LINE FROM RPT-TOTAL-LINE
073700             AFTER ADVANCING 2 LINES.
073800 300-PRINT-REPORT-TRAILER-EXIT.
073900     EXIT.
074000*
074100 300-CLOSE-ALL-FILES.
074200     CLOSE ACCOUNT-FILE.
074300     CLOSE MOVEMENT-FILE-IN.
074400     CLOSE LEDGER-FILE-OUT.
074500     CLOSE REJECT-FILE-OUT.
074600     CLOSE POST-REPORT-OUT.
074700 300-CLOSE-ALL-FILES-EXIT.
074800     EXIT.

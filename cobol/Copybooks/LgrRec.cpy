000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  LGRREC                                       *
000400*   DESCRIPTION :  POSTED-TRANSACTION LEDGER RECORD LAYOUT       *
000500*                  ONE ENTRY PER MOVEMENT POSTED TO AN ACCOUNT   *
000600*                  (TWO ENTRIES FOR A TRANSFER - SENDER SIDE     *
000700*                  AND RECIPIENT SIDE).  WRITTEN BY THE POSTING  *
000800*                  ENGINE (TRANSPOST), READ BY THE HISTORY AND   *
000900*                  INQUIRY PROGRAM (LEDGERHIST).                 *
001000*                                                                *
001100******************************************************************
001200*
001300*    MAINTENANCE HISTORY
001400*    -------------------
001500*    DATE       BY   TICKET   DESCRIPTION
001600*    ---------  ---  -------  ------------------------------------
001700*    05/02/1984 RHM  N/A      COPYBOOK BUILT FOR NEW LEDGER FILE. N/A
001800*    09/02/1985 RHM  CR-0119  ADDED LGR-STATUS BYTE, 88-LEVELS.   CR-0119
001900*    02/14/1989 DLT  CR-0227  ADDED LGR-SENDER-ACCT / LGR-RECIP-  CR-0227
002000*                             ACCT SO A TRANSFER CAN BE TRACED
002100*                             FROM EITHER SIDE OF THE MOVEMENT.
002200*    07/19/1991 DLT  CR-0275  ADDED LGR-DATE / LGR-TIME REDEFINES CR-0275
002300*                             BELOW FOR THE HISTORY REPORT'S
002400*                             EDITED HEADING LINES.
002500*    08/30/1999 SLW  CR-0455  Y2K CERTIFICATION SWEEP - LGR-DATE  CR-0455
002600*                             IS FULL 4-DIGIT-YEAR YYYYMMDD, NO
002700*                             WINDOWING LOGIC REQUIRED.  SIGNED
002800*                             OFF PER Y2K PROJECT PLAN.
002900*    10/05/2001 SLW  CR-0498  COMMENT CLEANUP, NO LAYOUT CHANGE.  CR-0498
003000*
003100******************************************************************
003200 01  LEDGER-RECORD.
003300*
003400*        LEDGER RECORD ID - ASSIGNED FROM A SEQUENTIAL COUNTER
003500*        BY TRANSPOST, STARTING AT 1 FOR THE RUN.
003600     05  LGR-ID                      PIC 9(08).
003700*
003800*        OWNING ACCOUNT ID (THE ACCOUNT THIS ENTRY BELONGS TO).
003900     05  LGR-ACCT-ID                 PIC 9(08).
004000*
004100*        MOVEMENT TYPE - DP DEPOSIT, WD WITHDRAWAL,
004200*        TS TRANSFER-SENT, TR TRANSFER-RECEIVED.
004300     05  LGR-TYPE                    PIC X(02).
004400*
004500*        MOVEMENT AMOUNT - ALWAYS POSITIVE.
004600     05  LGR-AMOUNT                  PIC S9(13)V99.
004700*
004800*        DESCRIPTION TEXT CARRIED FROM THE MOVEMENT REQUEST.
004900     05  LGR-DESC                    PIC X(30).
005000*
005100*        RECIPIENT ACCOUNT NUMBER - TRANSFERS ONLY, ELSE SPACES.
005200     05  LGR-RECIP-ACCT              PIC X(12).
005300*
005400*        SENDER ACCOUNT NUMBER - TRANSFERS ONLY, ELSE SPACES.
005500     05  LGR-SENDER-ACCT             PIC X(12).
005600*
005700*        OWNING ACCOUNT'S BALANCE IMMEDIATELY AFTER THIS ENTRY.
005800     05  LGR-BAL-AFTER               PIC S9(13)V99.
005900*
006000*        POSTING DATE, YYYYMMDD.  REDEFINED BELOW FOR THE
006100*        HISTORY REPORT'S EDITED DATE HEADINGS.
006200     05  LGR-DATE                    PIC 9(08).
006300     05  LGR-DATE-PARTS REDEFINES LGR-DATE.
006400         10  LGR-DATE-CCYY           PIC 9(04).
006500         10  LGR-DATE-MM             PIC 9(02).
006600         10  LGR-DATE-DD             PIC 9(02).
006700*
006800*        POSTING TIME, HHMMSS.  REDEFINED BELOW SO THE HISTORY
006900*        REPORT CAN EDIT IT AS HH:MM:SS.
007000     05  LGR-TIME                    PIC 9(06).
007100     05  LGR-TIME-PARTS REDEFINES LGR-TIME.
007200         10  LGR-TIME-HH             PIC 9(02).
007300         10  LGR-TIME-MM             PIC 9(02).
007400         10  LGR-TIME-SS             PIC 9(02).
007500*
007600*        ENTRY STATUS.
007700     05  LGR-STATUS                  PIC X(01).
007800         88  LGR-STATUS-COMPLETED        VALUE "C".
007900         88  LGR-STATUS-PENDING          VALUE "P".
008000         88  LGR-STATUS-FAILED           VALUE "F".
008100         88  LGR-STATUS-CANCELLED        VALUE "X".

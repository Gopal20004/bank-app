000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  ACCTREC                                       *
000400*   DESCRIPTION :  ACCOUNT MASTER RECORD LAYOUT - LEDGER SYSTEM  *
000500*                  ONE ENTRY PER CUSTOMER DEMAND-DEPOSIT ACCOUNT *
000600*                  SHARED BY THE POSTING ENGINE (TRANSPOST) AND  *
000700*                  THE ACCOUNT MAINTENANCE PROGRAM (ACCTMAINT).  *
000800*                                                                *
000900******************************************************************
001000*
001100*    MAINTENANCE HISTORY
001200*    -------------------
001300*    DATE       BY   TICKET   DESCRIPTION
001400*    ---------  ---  -------  ------------------------------------
001500*    03/14/1984 RHM  N/A      COPYBOOK BUILT FOR NEW LEDGER MASTERN/A
001600*    09/02/1985 RHM  CR-0118  ADDED ACCT-STATUS BYTE, 88-LEVELS.  CR-0118
001700*    11/20/1987 DLT  CR-0204  BROKE OUT ACCT-NUMBER BRANCH/SERIAL CR-0204
001800*                             REDEFINE FOR THE NEW BRANCH TABLES.
001900*    06/03/1990 DLT  CR-0261  ADDED ACCT-NAME-PARTS REDEFINE FOR  CR-0261
002000*                             THE STATEMENT-PRINT PROGRAM.
002100*    01/22/1993 PJK  CR-0340  WIDENED ACCT-EMAIL FOR ON-LINE      CR-0340
002200*                             BANKING PILOT (X(40), WAS X(24)).
002300*    04/11/1996 PJK  CR-0388  BALANCE FIELD REVIEWED FOR Y2K - NO CR-0388
002400*                             DATE CONTENT, NO CHANGE REQUIRED.
002500*    08/30/1999 SLW  CR-0455  Y2K CERTIFICATION SWEEP - COPYBOOK  CR-0455
002600*                             HAS NO CENTURY-SENSITIVE FIELDS.
002700*                             SIGNED OFF PER Y2K PROJECT PLAN.
002800*    02/17/2003 SLW  CR-0512  COMMENT CLEANUP, NO LAYOUT CHANGE.  CR-0512
002900*
003000******************************************************************
003100 01  ACCOUNT-RECORD.
003200*
003300*        INTERNAL ACCOUNT ID - THE MASTER IS KEPT IN ASCENDING
003400*        ACCT-ID SEQUENCE AND IS THE TABLE KEY WHEN THE MASTER
003500*        IS LOADED INTO CORE BY THE POSTING AND MAINTENANCE RUNS.
003600     05  ACCT-ID                     PIC 9(08).
003700*
003800*        EXTERNAL ACCOUNT NUMBER - UNIQUE, ISSUED AT ACCOUNT
003900*        OPENING.  REDEFINED BELOW INTO ITS BRANCH/SERIAL HALVES.
004000     05  ACCT-NUMBER                 PIC X(12).
004100     05  ACCT-NUMBER-PARTS REDEFINES ACCT-NUMBER.
004200         10  ACCT-NUM-BRANCH         PIC X(04).
004300         10  ACCT-NUM-SERIAL         PIC X(08).
004400*
004500*        LOGIN / USER NAME - UNIQUE ACROSS THE MASTER.
004600     05  ACCT-USERNAME               PIC X(20).
004700*
004800*        E-MAIL ADDRESS ON FILE - UNIQUE ACROSS THE MASTER.
004900     05  ACCT-EMAIL                  PIC X(40).
005000*
005100*        CUSTOMER FULL NAME.  REDEFINED FOR THE STATEMENT-PRINT
005200*        PROGRAM WHICH SPLITS LAST/FIRST FOR SALUTATION LINES.
005300     05  ACCT-FULL-NAME              PIC X(30).
005400     05  ACCT-NAME-PARTS REDEFINES ACCT-FULL-NAME.
005500         10  ACCT-NAME-LAST          PIC X(15).
005600         10  ACCT-NAME-FIRST         PIC X(15).
005700*
005800*        CURRENT LEDGER BALANCE.  ZONED, TWO DECIMALS, SIGNED.
005900*        NEVER PACKED - SEE SHOP STANDARD SP-004.
006000     05  ACCT-BALANCE                PIC S9(13)V99.
006100*
006200*        ACCOUNT STATUS BYTE.
006300     05  ACCT-STATUS                 PIC X(01).
006400         88  ACCT-STATUS-ACTIVE          VALUE "A".
006500         88  ACCT-STATUS-CLOSED          VALUE "C".

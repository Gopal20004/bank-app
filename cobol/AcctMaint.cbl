000100******************************************************************
000200* PROGRAM      : ACCOUNT-MAINTENANCE                              *
000300* DESCRIPTION  : APPLIES A DAY'S ACCOUNT MAINTENANCE REQUESTS     *
000400*                (NEW-ACCOUNT OPENING, DEPOSIT-BY-USERNAME, AND   *
000500*                BALANCE INQUIRY-BY-USERNAME) AGAINST THE ACCOUNT *
000600*                MASTER, REWRITES THE MASTER, AND PRINTS THE      *
000700*                ACCOUNT MAINTENANCE REPORT.                      *
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 ACCOUNT-MAINTENANCE.
001200 AUTHOR.                     D L TREVINO.
001300 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.
001400 DATE-WRITTEN.               02/11/1986.
001500 DATE-COMPILED.
001600 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001700*
001800******************************************************************
001900*    MAINTENANCE HISTORY
002000*    -------------------
002100*    DATE       BY   TICKET   DESCRIPTION
002200*    ---------  ---  -------  ------------------------------------
002300*    02/11/1986 DLT  CR-0157  ORIGINAL PROGRAM WRITTEN - REPLACES CR-0157
002400*                             THE NEW-ACCOUNTS-BY-HAND LOG BOOK.
002500*    05/06/1988 DLT  CR-0219  ADDED THE DEPOSIT-BY-USERNAME       CR-0219
002600*                             REQUEST TYPE FOR THE TELLER DESK.
002700*    01/22/1993 PJK  CR-0341  ADDED THE BALANCE-INQUIRY-BY-       CR-0341
002800*                             USERNAME REQUEST TYPE FOR THE NEW
002900*                             CUSTOMER-SERVICE PHONE BANK.
003000*    04/11/1996 PJK  CR-0387  BALANCE FIELDS REVIEWED FOR Y2K -   CR-0387
003100*                             NO DATE CONTENT AFFECTED.
003200*    08/30/1999 SLW  CR-0455  Y2K CERTIFICATION SWEEP - RUN-      CR-0455
003300*                             DATE-CCYY CONFIRMED CENTURY-SAFE.
003400*                             SIGNED OFF PER Y2K PROJECT PLAN.
003500*    09/14/2000 SLW  CR-0471  ACCOUNT NUMBER GENERATOR NOW SEEDED CR-0471
003600*                             FROM THE HIGHEST ACCT-ID ON THE
003700*                             MASTER RATHER THAN A HARD-CODED
003800*                             STARTING VALUE.
003900*    02/17/2003 SLW  CR-0512  COMMENT CLEANUP, NO LOGIC CHANGE.   CR-0512
004000*
004100******************************************************************
004200 ENVIRONMENT                 DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION               SECTION.
004500 SOURCE-COMPUTER.            CENTRAL-3090.
004600 OBJECT-COMPUTER.            CENTRAL-3090.
004700 SPECIAL-NAMES.
004800     C01                     IS TOP-OF-FORM
004900     CLASS DIGIT-CLASS       IS "0" THRU "9"
005000     UPSI-0                  ON  STATUS IS TRACE-ON
005100                             OFF STATUS IS TRACE-OFF.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  ACCOUNT-FILE
005600             ASSIGN TO ACCTMSTR
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS IS ACCOUNT-FILE-STAT.
005900*
006000     SELECT  NEWACCT-FILE-IN
006100             ASSIGN TO NEWACCT
006200             ORGANIZATION IS SEQUENTIAL
006300             FILE STATUS IS NEWACCT-FILE-STAT.
006400*
006500     SELECT  MAINT-REPORT-OUT
006600             ASSIGN TO MAINTRPT
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS MAINT-REPORT-STAT.
006900*
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  ACCOUNT-FILE
007500     RECORD CONTAINS 126 CHARACTERS
007600     DATA RECORD IS ACCOUNT-RECORD.
007700     COPY "ACCTREC.CPY".
007800*
007900*    ONE REQUEST PER LINE - N=NEW ACCOUNT, D=DEPOSIT BY USERNAME,
008000*    B=BALANCE INQUIRY BY USERNAME.
008100 FD  NEWACCT-FILE-IN
008200     RECORD CONTAINS 112 CHARACTERS
008300     DATA RECORD IS NEWACCT-RECORD.
008400 01  NEWACCT-RECORD.
008500     05  NAR-SEQ                     PIC 9(06).
008600     05  NAR-REQUEST-TYPE            PIC X(01).
008700         88  NAR-TYPE-NEW-ACCOUNT        VALUE "N".
008800         88  NAR-TYPE-DEPOSIT            VALUE "D".
008900         88  NAR-TYPE-INQUIRY            VALUE "B".
009000     05  NAR-USERNAME                PIC X(20).
009100     05  NAR-EMAIL                   PIC X(40).
009200     05  NAR-FULL-NAME                PIC X(30).
009300     05  NAR-AMOUNT                  PIC S9(13)V99.
009400     05  NAR-AMOUNT-UNSIGNED REDEFINES NAR-AMOUNT
009500                                     PIC 9(13)V99.
009600*
009700 FD  MAINT-REPORT-OUT
009800     RECORD CONTAINS 132 CHARACTERS
009900     DATA RECORD IS MAINT-REPORT-LINE.
010000 01  MAINT-REPORT-LINE               PIC X(132).
010100*
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE             SECTION.
010400*-----------------------------------------------------------------
010500*    FILE STATUS HOLDERS - CHECKED AFTER EVERY OPEN/READ/WRITE/
010600*    CLOSE AGAINST THE THREE FILES BELOW.  STANDALONE ITEMS - THEY
010700*    DO NOT BELONG TO ANY OF THE TABLES OR SWITCH GROUPS.
010800 77  ACCOUNT-FILE-STAT            PIC X(02).
010900 77  NEWACCT-FILE-STAT            PIC X(02).
011000 77  MAINT-REPORT-STAT            PIC X(02).
011100*
011200*    IN-CORE ACCOUNT MASTER TABLE - LOADED ASCENDING BY ACCT-ID,
011300*    NEW ACCOUNTS ARE APPENDED AT THE END OF THE TABLE (THEY
011400*    ALWAYS RECEIVE THE HIGHEST ACCT-ID, SO ASCENDING ORDER IS
011500*    PRESERVED WITHOUT AN INSERT).
011600 01  MAX-ACCOUNTS                 PIC S9(05) COMP VALUE 5000.
011700 01  ACCOUNT-COUNT                PIC S9(05) COMP VALUE ZERO.
011800 01  ACCOUNT-TABLE.
011900     05  ACCOUNT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
012000             DEPENDING ON ACCOUNT-COUNT
012100             ASCENDING KEY IS TBL-ACCT-ID
012200             INDEXED BY ACCT-IDX.
012300         10  TBL-ACCT-ID             PIC 9(08).
012400         10  TBL-ACCT-NUMBER         PIC X(12).
012500         10  TBL-ACCT-USERNAME       PIC X(20).
012600         10  TBL-ACCT-EMAIL          PIC X(40).
012700         10  TBL-ACCT-FULL-NAME      PIC X(30).
012800         10  TBL-ACCT-BALANCE        PIC S9(13)V99.
012900         10  TBL-ACCT-STATUS         PIC X(01).
013000             88  TBL-ACCT-ACTIVE         VALUE "A".
013100             88  TBL-ACCT-CLOSED         VALUE "C".
013200*
013300*    ACCOUNT ID / ACCOUNT NUMBER GENERATOR FOR NEW ACCOUNTS.
013400 01  NEXT-ACCT-ID                 PIC 9(08) VALUE ZERO.
013500 01  GEN-ACCT-NUMBER.
013600     05  GEN-BRANCH               PIC X(04) VALUE "0001".
013700     05  GEN-SERIAL               PIC 9(08).
013800*
013900*    RUN DATE - REDEFINED FOR THE REPORT HEADING.
014000 01  RUN-DATE                     PIC 9(08).
014100 01  RUN-DATE-PARTS REDEFINES RUN-DATE.
014200     05  RUN-DATE-CCYY            PIC 9(04).
014300     05  RUN-DATE-MM              PIC 9(02).
014400     05  RUN-DATE-DD              PIC 9(02).
014500 01  RUN-DATE-EDIT.
014600     05  RUN-DATE-EDIT-MM         PIC 9(02).
014700     05  FILLER                      PIC X(01) VALUE "/".
014800     05  RUN-DATE-EDIT-DD         PIC 9(02).
014900     05  FILLER                      PIC X(01) VALUE "/".
015000     05  RUN-DATE-EDIT-CCYY       PIC 9(04).
015100*
015200*    SWITCHES.
015300 01  MAINT-SWITCHES.
015400     05  NEWACCT-EOF-SW              PIC X(01) VALUE "N".
015500         88  NEWACCT-EOF                 VALUE "Y".
015600*    SHARED BY THE USERNAME SCAN AND THE E-MAIL SCAN BELOW - EACH
015700*    SETS IT FOR ITS OWN LOOKUP, NEITHER CARES WHAT THE OTHER USED
015800*    IT FOR LAST.
015900     05  MATCH-FOUND-SW                 PIC X(01).
016000         88  MATCH-FOUND               VALUE "Y".
016100         88  MATCH-NOT-FOUND           VALUE "N".
016200     05  REQUEST-REJECT-SW        PIC X(01).
016300         88  REQUEST-REJECTED         VALUE "Y".
016400         88  REQUEST-ACCEPTED         VALUE "N".
016500*
016600*    COUNTERS AND ACCUMULATORS.
016700 01  MAINT-COUNTERS.
016800     05  READ-COUNT               PIC S9(07) COMP VALUE ZERO.
016900     05  NEW-ACCOUNT-COUNT        PIC S9(07) COMP VALUE ZERO.
017000     05  DEPOSIT-COUNT            PIC S9(07) COMP VALUE ZERO.
017100     05  INQUIRY-COUNT            PIC S9(07) COMP VALUE ZERO.
017200     05  REJECT-COUNT             PIC S9(07) COMP VALUE ZERO.
017300     05  LINE-COUNT               PIC S9(03) COMP VALUE ZERO.
017400     05  PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
017500     05  SCAN-SUB                 PIC S9(05) COMP VALUE ZERO.
017600 01  DEPOSIT-AMOUNT-TOTAL         PIC S9(13)V99 VALUE ZERO.
017700 01  DEPOSIT-TOTAL-SPLIT REDEFINES DEPOSIT-AMOUNT-TOTAL.
017800     05  DEPOSIT-TOTAL-WHOLE      PIC S9(13).
017900     05  DEPOSIT-TOTAL-CENTS      PIC 9(02).
018000*
018100*    WORK FIELDS FOR THE CURRENT REQUEST.
018200 01  MATCH-SUB                    PIC S9(05) COMP VALUE ZERO.
018300 01  REJECT-REASON                PIC X(40) VALUE SPACES.
018400*
018500*    REPORT LINE LAYOUTS.
018600 01  RPT-TITLE-LINE.
018700     05  FILLER                      PIC X(01) VALUE SPACES.
018800     05  FILLER                      PIC X(28)
018900             VALUE "ACCOUNT MAINTENANCE REPORT".
019000     05  FILLER                      PIC X(15) VALUE SPACES.
019100     05  FILLER                      PIC X(05) VALUE "DATE:".
019200     05  RPT-TITLE-DATE              PIC X(10).
019300     05  FILLER                      PIC X(15) VALUE SPACES.
019400     05  FILLER                      PIC X(05) VALUE "PAGE:".
019500     05  RPT-TITLE-PAGE              PIC ZZ9.
019600     05  FILLER                      PIC X(50) VALUE SPACES.
019700*
019800 01  RPT-COLUMN-HEADING.
019900     05  FILLER                      PIC X(01) VALUE SPACES.
020000     05  FILLER                      PIC X(04) VALUE "SEQ ".
020100     05  FILLER                      PIC X(22) VALUE "ACTION".
020200     05  FILLER                      PIC X(21) VALUE "USERNAME".
020300     05  FILLER                      PIC X(14) VALUE "ACCOUNT NO.".
020400     05  FILLER                      PIC X(19) VALUE "AMOUNT/BALANCE".
020500     05  FILLER                      PIC X(51) VALUE "REASON".
020600*
020700 01  RPT-DETAIL-LINE.
020800     05  FILLER                      PIC X(01) VALUE SPACES.
020900     05  RPT-DET-SEQ                 PIC ZZZZZ9.
021000     05  FILLER                      PIC X(01) VALUE SPACES.
021100     05  RPT-DET-ACTION              PIC X(20).
021200     05  RPT-DET-USERNAME            PIC X(20).
021300     05  FILLER                      PIC X(01) VALUE SPACES.
021400     05  RPT-DET-ACCT-NUM            PIC X(12).
021500     05  FILLER                      PIC X(01) VALUE SPACES.
021600     05  RPT-DET-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
021700     05  FILLER                      PIC X(50) VALUE SPACES.
021800*
021900 01  RPT-REJECT-LINE.
022000     05  FILLER                      PIC X(01) VALUE SPACES.
022100     05  RPT-REJ-SEQ                 PIC ZZZZZ9.
022200     05  FILLER                      PIC X(01) VALUE SPACES.
022300     05  FILLER                      PIC X(11) VALUE "REJECTED".
022400     05  RPT-REJ-USERNAME            PIC X(20).
022500     05  FILLER                      PIC X(01) VALUE SPACES.
022600     05  RPT-REJ-REASON              PIC X(40).
022700     05  FILLER                      PIC X(58) VALUE SPACES.
022800*
022900 01  RPT-TOTAL-LINE.
023000     05  FILLER                      PIC X(02) VALUE SPACES.
023100     05  RPT-TOT-LABEL               PIC X(30).
023200     05  RPT-TOT-COUNT               PIC ZZZ,ZZ9.
023300     05  FILLER                      PIC X(03) VALUE SPACES.
023400     05  RPT-TOT-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
023500     05  FILLER                      PIC X(60) VALUE SPACES.
023600*
023700*-----------------------------------------------------------------
023800 PROCEDURE                   DIVISION.
023900*-----------------------------------------------------------------
024000* MAIN PROCEDURE
024100*-----------------------------------------------------------------
024200 100-MAINTAIN-ACCOUNTS.
024300     PERFORM 200-INITIATE-MAINTENANCE  THRU 200-INITIATE-MAINTENANCE-EXIT.
024400     PERFORM 200-PROCEED-MAINTENANCE   THRU 200-PROCEED-MAINTENANCE-EXIT
024500             UNTIL NEWACCT-EOF.
024600     PERFORM 200-TERMINATE-MAINTENANCE
024700             THRU 200-TERMINATE-MAINTENANCE-EXIT.
024800*
024900     STOP RUN.
025000*
025100******************************************************************
025200* OPEN THE MASTER FOR INPUT, LOAD THE TABLE, RE-OPEN THE MASTER
025300* FOR OUTPUT, OPEN THE REQUEST AND REPORT FILES, PRINT THE
025400* REPORT HEADING, AND READ THE FIRST REQUEST.
025500*-----------------------------------------------------------------
025600 200-INITIATE-MAINTENANCE.
025700     OPEN INPUT ACCOUNT-FILE.
025800     PERFORM 300-LOAD-ACCOUNT-TABLE   THRU 300-LOAD-ACCOUNT-TABLE-EXIT.
025900     CLOSE ACCOUNT-FILE.
026000     OPEN OUTPUT ACCOUNT-FILE.
026100     OPEN INPUT  NEWACCT-FILE-IN.
026200     OPEN OUTPUT MAINT-REPORT-OUT.
026300     PERFORM 300-GET-RUN-DATE          THRU 300-GET-RUN-DATE-EXIT.
026400     PERFORM 300-PRINT-REPORT-TITLE    THRU 300-PRINT-REPORT-TITLE-EXIT.
026500     PERFORM 300-READ-NEWACCT          THRU 300-READ-NEWACCT-EXIT.
026600 200-INITIATE-MAINTENANCE-EXIT.
026700     EXIT.
026800*
026900 200-PROCEED-MAINTENANCE.
027000     PERFORM 300-PROCESS-REQUEST       THRU 300-PROCESS-REQUEST-EXIT.
027100     PERFORM 300-READ-NEWACCT          THRU 300-READ-NEWACCT-EXIT.
027200 200-PROCEED-MAINTENANCE-EXIT.
027300     EXIT.
027400*
027500 200-TERMINATE-MAINTENANCE.
027600     PERFORM 300-WRITE-ACCOUNT-TABLE   THRU 300-WRITE-ACCOUNT-TABLE-EXIT.
027700     PERFORM 300-PRINT-REPORT-TRAILER  THRU 300-PRINT-REPORT-TRAILER-EXIT.
027800     CLOSE ACCOUNT-FILE.
027900     CLOSE NEWACCT-FILE-IN.
028000     CLOSE MAINT-REPORT-OUT.
028100 200-TERMINATE-MAINTENANCE-EXIT.
028200     EXIT.
028300*
028400******************************************************************
028500 300-LOAD-ACCOUNT-TABLE.
028600     READ ACCOUNT-FILE
028700         AT END
028800             GO TO 300-LOAD-ACCOUNT-TABLE-EXIT
028900     END-READ.
029000     ADD 1 TO ACCOUNT-COUNT.
029100     SET ACCT-IDX TO ACCOUNT-COUNT.
029200     MOVE ACCT-ID                    TO TBL-ACCT-ID (ACCT-IDX).
029300     MOVE ACCT-NUMBER                TO TBL-ACCT-NUMBER (ACCT-IDX).
029400     MOVE ACCT-USERNAME              TO TBL-ACCT-USERNAME (ACCT-IDX).
029500     MOVE ACCT-EMAIL                 TO TBL-ACCT-EMAIL (ACCT-IDX).
029600     MOVE ACCT-FULL-NAME             TO TBL-ACCT-FULL-NAME (ACCT-IDX).
029700     MOVE ACCT-BALANCE               TO TBL-ACCT-BALANCE (ACCT-IDX).
029800     MOVE ACCT-STATUS                TO TBL-ACCT-STATUS (ACCT-IDX).
029900     IF ACCT-ID > NEXT-ACCT-ID
030000         MOVE ACCT-ID                TO NEXT-ACCT-ID
030100     END-IF.
030200     GO TO 300-LOAD-ACCOUNT-TABLE.
030300 300-LOAD-ACCOUNT-TABLE-EXIT.
030400     EXIT.
030500*
030600 300-GET-RUN-DATE.
030700     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
030800     MOVE RUN-DATE-MM             TO RUN-DATE-EDIT-MM.
030900     MOVE RUN-DATE-DD             TO RUN-DATE-EDIT-DD.
031000     MOVE RUN-DATE-CCYY           TO RUN-DATE-EDIT-CCYY.
031100 300-GET-RUN-DATE-EXIT.
031200     EXIT.
031300*
031400 300-PRINT-REPORT-TITLE.
031500     ADD 1 TO PAGE-COUNT.
031600     MOVE RUN-DATE-EDIT           TO RPT-TITLE-DATE.
031700     MOVE PAGE-COUNT               TO RPT-TITLE-PAGE.
031800     WRITE MAINT-REPORT-LINE FROM RPT-TITLE-LINE
031900             AFTER ADVANCING PAGE.
032000     WRITE MAINT-REPORT-LINE FROM RPT-COLUMN-HEADING
032100             AFTER ADVANCING 2 LINES.
032200     MOVE ZERO                       TO LINE-COUNT.
032300 300-PRINT-REPORT-TITLE-EXIT.
032400     EXIT.
032500*
032600 300-READ-NEWACCT.
032700     READ NEWACCT-FILE-IN
032800         AT END
032900             SET NEWACCT-EOF TO TRUE
033000             GO TO 300-READ-NEWACCT-EXIT
033100     END-READ.
033200     ADD 1 TO READ-COUNT.
033300     IF LINE-COUNT > 55
033400         PERFORM 300-PRINT-REPORT-TITLE THRU 300-PRINT-REPORT-TITLE-EXIT
033500     END-IF.
033600 300-READ-NEWACCT-EXIT.
033700     EXIT.
033800*
033900******************************************************************
034000* DISPATCH ONE MAINTENANCE REQUEST BY TYPE.
034100*-----------------------------------------------------------------
034200 300-PROCESS-REQUEST.
034300     MOVE "N"                        TO REQUEST-REJECT-SW.
034400     MOVE SPACES                     TO REJECT-REASON.
034500     EVALUATE TRUE
034600         WHEN NAR-TYPE-NEW-ACCOUNT
034700             PERFORM 400-OPEN-NEW-ACCOUNT
034800                     THRU 400-OPEN-NEW-ACCOUNT-EXIT
034900         WHEN NAR-TYPE-DEPOSIT
035000             PERFORM 400-POST-DEPOSIT-BY-USERNAME
035100                     THRU 400-POST-DEPOSIT-BY-USERNAME-EXIT
035200         WHEN NAR-TYPE-INQUIRY
035300             PERFORM 400-INQUIRE-BALANCE-BY-USERNAME
035400                     THRU 400-INQUIRE-BALANCE-BY-USERNAME-EXIT
035500         WHEN OTHER
035600             MOVE "Y"                TO REQUEST-REJECT-SW
035700             MOVE "INVALID REQUEST TYPE" TO REJECT-REASON
035800     END-EVALUATE.
035900     IF REQUEST-REJECTED
036000         PERFORM 400-PRINT-REJECT-LINE THRU 400-PRINT-REJECT-LINE-EXIT
036100         ADD 1 TO REJECT-COUNT
036200     END-IF.
036300 300-PROCESS-REQUEST-EXIT.
036400     EXIT.
036500*
036600*-----------------------------------------------------------------
036700* LINEAR SCAN FOR A USERNAME - THE TABLE IS ORDERED BY ACCT-ID,
036800* NOT USERNAME, SO EVERY LOOKUP HERE IS SEQUENTIAL.
036900*-----------------------------------------------------------------
037000 400-FIND-USERNAME.
037100     MOVE "N"                        TO MATCH-FOUND-SW.
037200     MOVE ZERO                       TO SCAN-SUB.
037300     PERFORM 500-SCAN-ONE-ENTRY-BY-USER
037400             THRU 500-SCAN-ONE-ENTRY-BY-USER-EXIT
037500             UNTIL SCAN-SUB NOT < ACCOUNT-COUNT
037600                OR MATCH-FOUND.
037700 400-FIND-USERNAME-EXIT.
037800     EXIT.
037900*
038000 500-SCAN-ONE-ENTRY-BY-USER.
038100     ADD 1 TO SCAN-SUB.
038200     SET ACCT-IDX TO SCAN-SUB.
038300     IF TBL-ACCT-USERNAME (ACCT-IDX) = NAR-USERNAME
038400         MOVE "Y"                    TO MATCH-FOUND-SW
038500         SET MATCH-SUB            TO ACCT-IDX
038600     END-IF.
038700 500-SCAN-ONE-ENTRY-BY-USER-EXIT.
038800     EXIT.
038900*
039000 400-FIND-EMAIL.
039100     MOVE "N"                        TO MATCH-FOUND-SW.
039200     MOVE ZERO                       TO SCAN-SUB.
039300     PERFORM 500-SCAN-ONE-ENTRY-BY-MAIL
039400             THRU 500-SCAN-ONE-ENTRY-BY-MAIL-EXIT
039500             UNTIL SCAN-SUB NOT < ACCOUNT-COUNT
039600                OR MATCH-FOUND.
039700 400-FIND-EMAIL-EXIT.
039800     EXIT.
039900*
040000 500-SCAN-ONE-ENTRY-BY-MAIL.
040100     ADD 1 TO SCAN-SUB.
040200     SET ACCT-IDX TO SCAN-SUB.
040300     IF TBL-ACCT-EMAIL (ACCT-IDX) = NAR-EMAIL
040400         MOVE "Y"                    TO MATCH-FOUND-SW
040500     END-IF.
040600 500-SCAN-ONE-ENTRY-BY-MAIL-EXIT.
040700     EXIT.
040800*
040900******************************************************************
041000* NEW-ACCOUNT REQUEST - USERNAME MUST BE FREE, THEN E-MAIL MUST
041100* BE FREE, THEN THE ACCOUNT IS APPENDED TO THE TABLE.
041200*-----------------------------------------------------------------
041300 400-OPEN-NEW-ACCOUNT.
041400     PERFORM 400-FIND-USERNAME       THRU 400-FIND-USERNAME-EXIT.
041500     IF MATCH-FOUND
041600         MOVE "Y"                    TO REQUEST-REJECT-SW
041700         MOVE "USERNAME ALREADY EXISTS" TO REJECT-REASON
041800         GO TO 400-OPEN-NEW-ACCOUNT-EXIT
041900     END-IF.
042000     PERFORM 400-FIND-EMAIL          THRU 400-FIND-EMAIL-EXIT.
042100     IF MATCH-FOUND
042200         MOVE "Y"                    TO REQUEST-REJECT-SW
042300         MOVE "EMAIL ALREADY EXISTS" TO REJECT-REASON
042400         GO TO 400-OPEN-NEW-ACCOUNT-EXIT
042500     END-IF.
042600     ADD 1 TO ACCOUNT-COUNT.
042700     ADD 1 TO NEXT-ACCT-ID.
042800     SET ACCT-IDX TO ACCOUNT-COUNT.
042900     MOVE NEXT-ACCT-ID             TO TBL-ACCT-ID (ACCT-IDX).
043000     MOVE NEXT-ACCT-ID             TO GEN-SERIAL.
043100     MOVE GEN-ACCT-NUMBER          TO TBL-ACCT-NUMBER (ACCT-IDX).
043200     MOVE NAR-USERNAME                TO TBL-ACCT-USERNAME (ACCT-IDX).
043300     MOVE NAR-EMAIL                   TO TBL-ACCT-EMAIL (ACCT-IDX).
043400     MOVE NAR-FULL-NAME               TO TBL-ACCT-FULL-NAME (ACCT-IDX).
043500     MOVE ZERO                        TO TBL-ACCT-BALANCE (ACCT-IDX).
043600     SET TBL-ACCT-ACTIVE              TO TRUE.
043700     ADD 1 TO NEW-ACCOUNT-COUNT.
043800     MOVE "NEW ACCOUNT OPENED"        TO RPT-DET-ACTION.
043900     MOVE NAR-USERNAME                TO RPT-DET-USERNAME.
044000     MOVE GEN-ACCT-NUMBER          TO RPT-DET-ACCT-NUM.
044100     MOVE ZERO                        TO RPT-DET-AMOUNT.
044200     PERFORM 400-PRINT-DETAIL-LINE    THRU 400-PRINT-DETAIL-LINE-EXIT.
044300 400-OPEN-NEW-ACCOUNT-EXIT.
044400     EXIT.
044500*
044600******************************************************************
044700* DEPOSIT-BY-USERNAME REQUEST.
044800*-----------------------------------------------------------------
044900 400-POST-DEPOSIT-BY-USERNAME.
045000     IF NAR-AMOUNT NOT > ZERO
045100         MOVE "Y"                    TO REQUEST-REJECT-SW
045200         MOVE "DEPOSIT AMOUNT MUST BE GREATER THAN ZERO"
045300                                      TO REJECT-REASON
045400         GO TO 400-POST-DEPOSIT-BY-USERNAME-EXIT
045500     END-IF.
045600     PERFORM 400-FIND-USERNAME       THRU 400-FIND-USERNAME-EXIT.
045700     IF MATCH-NOT-FOUND
045800         MOVE "Y"                    TO REQUEST-REJECT-SW
045900         MOVE "USERNAME NOT FOUND"   TO REJECT-REASON
046000         GO TO 400-POST-DEPOSIT-BY-USERNAME-EXIT
046100     END-IF.
046200     ADD NAR-AMOUNT TO TBL-ACCT-BALANCE (MATCH-SUB).
046300     ADD 1 TO DEPOSIT-COUNT.
046400     ADD NAR-AMOUNT TO DEPOSIT-AMOUNT-TOTAL.
046500     MOVE "DEPOSIT POSTED"           TO RPT-DET-ACTION.
046600     MOVE NAR-USERNAME                TO RPT-DET-USERNAME.
046700     MOVE TBL-ACCT-NUMBER (MATCH-SUB) TO RPT-DET-ACCT-NUM.
046800     MOVE TBL-ACCT-BALANCE (MATCH-SUB) TO RPT-DET-AMOUNT.
046900     PERFORM 400-PRINT-DETAIL-LINE    THRU 400-PRINT-DETAIL-LINE-EXIT.
047000 400-POST-DEPOSIT-BY-USERNAME-EXIT.
047100     EXIT.
047200*
047300******************************************************************
047400* BALANCE-INQUIRY-BY-USERNAME REQUEST.
047500*-----------------------------------------------------------------
047600 400-INQUIRE-BALANCE-BY-USERNAME.
047700     PERFORM 400-FIND-USERNAME       THRU 400-FIND-USERNAME-EXIT.
047800     IF MATCH-NOT-FOUND
047900         MOVE "Y"                    TO REQUEST-REJECT-SW
048000         MOVE "USERNAME NOT FOUND"   TO REJECT-REASON
048100         GO TO 400-INQUIRE-BALANCE-BY-USERNAME-EXIT
048200     END-IF.
048300     ADD 1 TO INQUIRY-COUNT.
048400     MOVE "BALANCE INQUIRY"          TO RPT-DET-ACTION.
048500     MOVE NAR-USERNAME                TO RPT-DET-USERNAME.
048600     MOVE TBL-ACCT-NUMBER (MATCH-SUB) TO RPT-DET-ACCT-NUM.
048700     MOVE TBL-ACCT-BALANCE (MATCH-SUB) TO RPT-DET-AMOUNT.
048800     PERFORM 400-PRINT-DETAIL-LINE    THRU 400-PRINT-DETAIL-LINE-EXIT.
048900 400-INQUIRE-BALANCE-BY-USERNAME-EXIT.
049000     EXIT.
049100*
049200 400-PRINT-DETAIL-LINE.
049300     MOVE NAR-SEQ                     TO RPT-DET-SEQ.
049400     WRITE MAINT-REPORT-LINE FROM RPT-DETAIL-LINE
049500             AFTER ADVANCING 1 LINE.
049600     ADD 1 TO LINE-COUNT.
049700 400-PRINT-DETAIL-LINE-EXIT.
049800     EXIT.
049900*
050000 400-PRINT-REJECT-LINE.
050100     MOVE NAR-SEQ                     TO RPT-REJ-SEQ.
050200     MOVE NAR-USERNAME                TO RPT-REJ-USERNAME.
050300     MOVE REJECT-REASON            TO RPT-REJ-REASON.
050400     WRITE MAINT-REPORT-LINE FROM RPT-REJECT-LINE
050500             AFTER ADVANCING 1 LINE.
050600     ADD 1 TO LINE-COUNT.
050700 400-PRINT-REJECT-LINE-EXIT.
050800     EXIT.
050900*
051000******************************************************************
051100* REWRITE THE MASTER, ASCENDING BY ACCT-ID (NEW ACCOUNTS WERE
051200* APPENDED WITH THE HIGHEST IDS, SO THE TABLE IS STILL IN ORDER).
051300*-----------------------------------------------------------------
051400 300-WRITE-ACCOUNT-TABLE.
051500     PERFORM 400-WRITE-ONE-ACCOUNT   THRU 400-WRITE-ONE-ACCOUNT-EXIT
051600             VARYING ACCT-IDX FROM 1 BY 1
051700             UNTIL ACCT-IDX > ACCOUNT-COUNT.
051800 300-WRITE-ACCOUNT-TABLE-EXIT.
051900     EXIT.
052000*
052100 400-WRITE-ONE-ACCOUNT.
052200     MOVE TBL-ACCT-ID (ACCT-IDX)         TO ACCT-ID.
052300     MOVE TBL-ACCT-NUMBER (ACCT-IDX)     TO ACCT-NUMBER.
052400     MOVE TBL-ACCT-USERNAME (ACCT-IDX)   TO ACCT-USERNAME.
052500     MOVE TBL-ACCT-EMAIL (ACCT-IDX)      TO ACCT-EMAIL.
052600     MOVE TBL-ACCT-FULL-NAME (ACCT-IDX)  TO ACCT-FULL-NAME.
052700     MOVE TBL-ACCT-BALANCE (ACCT-IDX)    TO ACCT-BALANCE.
052800     MOVE TBL-ACCT-STATUS (ACCT-IDX)     TO ACCT-STATUS.
052900     WRITE ACCOUNT-RECORD.
053000 400-WRITE-ONE-ACCOUNT-EXIT.
053100     EXIT.
053200*
053300******************************************************************
053400 300-PRINT-REPORT-TRAILER.
053500     MOVE "NEW ACCOUNTS OPENED"      TO RPT-TOT-LABEL.
053600     MOVE NEW-ACCOUNT-COUNT       TO RPT-TOT-COUNT.
053700     MOVE ZERO                       TO RPT-TOT-AMOUNT.
053800     WRITE MAINT-REPORT-LINE FROM RPT-TOTAL-LINE
053900             AFTER ADVANCING 3 LINES.
054000     MOVE "DEPOSITS POSTED"          TO RPT-TOT-LABEL.
054100     MOVE DEPOSIT-COUNT           TO RPT-TOT-COUNT.
054200     MOVE DEPOSIT-AMOUNT-TOTAL    TO RPT-TOT-AMOUNT.
054300     WRITE MAINT-REPORT-LINE FROM RPT-TOTAL-LINE
054400             AFTER ADVANCING 1 LINE.
054500     MOVE "BALANCE INQUIRIES"        TO RPT-TOT-LABEL.
054600     MOVE INQUIRY-COUNT           TO RPT-TOT-COUNT.
054700     MOVE ZERO                       TO RPT-TOT-AMOUNT.
054800     WRITE MAINT-REPORT-LINE FROM RPT-TOTAL-LINE
054900             AFTER ADVANCING 1 LINE.
055000     MOVE "REJECTED"                 TO RPT-TOT-LABEL.
055100     MOVE REJECT-COUNT            TO RPT-TOT-COUNT.
055200     MOVE ZERO                       TO RPT-TOT-AMOUNT.
055300     WRITE MAINT-REPORT-LINE FROM RPT-TOTAL-LINE
055400             AFTER ADVANCING 1 LINE.
055500     MOVE "RECORDS READ"             TO RPT-TOT-LABEL.
055600     MOVE READ-COUNT              TO RPT-TOT-COUNT.
055700     MOVE ZERO                       TO RPT-TOT-AMOUNT.
055800     WRITE MAINT-REPORT-LINE FROM RPT-TOTAL-LINE
055900             AFTER ADVANCING 2 LINES.
056000 300-PRINT-REPORT-TRAILER-EXIT.
056100     EXIT.

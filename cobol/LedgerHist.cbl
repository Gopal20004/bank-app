000100******************************************************************
000200* PROGRAM      : LEDGER-HISTORY                                  *
000300* DESCRIPTION  : ANSWERS A BATCH OF LEDGER HISTORY / BALANCE      *
000400*                INQUIRY REQUESTS AGAINST THE POSTED-TRANSACTION  *
000500*                LEDGER FILE - BY ACCOUNT, BY ACCOUNT AND DATE    *
000600*                RANGE, BY EXTERNAL ACCOUNT NUMBER (SENDER OR     *
000700*                RECIPIENT), AND SINGLE-RECORD LOOKUP WITH AN     *
000800*                OWNERSHIP CHECK.  PRINTS THE HISTORY REPORT.     *
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 LEDGER-HISTORY.
001300 AUTHOR.                     P J KOWALCZYK.
001400 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.
001500 DATE-WRITTEN.               03/30/1994.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001800*
001900******************************************************************
002000*    MAINTENANCE HISTORY
002100*    -------------------
002200*    DATE       BY   TICKET   DESCRIPTION
002300*    ---------  ---  -------  ------------------------------------
002400*    03/30/1994 PJK  CR-0362  ORIGINAL PROGRAM WRITTEN FOR THE    CR-0362
002500*                             CUSTOMER-SERVICE HISTORY REQUESTS -
002600*                             REPLACES THE MICROFICHE LOOKUP.
002700*    05/17/1995 PJK  CR-0374  ADDED THE DATE-RANGE REQUEST TYPE.  CR-0374
002800*    11/02/1997 PJK  CR-0408  ADDED THE ACCOUNT-NUMBER REQUEST    CR-0408
002900*                             TYPE (SENDER-OR-RECIPIENT MATCH)
003000*                             FOR THE DISPUTES DESK.
003100*    08/30/1999 SLW  CR-0455  Y2K CERTIFICATION SWEEP - IQR-START-CR-0455
003200*                             DATE/IQR-END-DATE AND THE LEDGER
003300*                             DATE FIELDS ARE ALL FULL 4-DIGIT-
003400*                             YEAR.  SIGNED OFF PER Y2K PROJECT
003500*                             PLAN.
003600*    06/19/2000 SLW  CR-0463  ADDED THE SINGLE-RECORD LOOKUP WITH CR-0463
003700*                             THE OWNERSHIP CHECK FOR THE NEW
003800*                             TELLER "SHOW ME THAT ENTRY" SCREEN
003900*                             FEEDING THIS BATCH REQUEST FILE.
004000*    02/17/2003 SLW  CR-0512  COMMENT CLEANUP, NO LOGIC CHANGE.   CR-0512
004100*
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            CENTRAL-3090.
004700 OBJECT-COMPUTER.            CENTRAL-3090.
004800 SPECIAL-NAMES.
004900     C01                     IS TOP-OF-FORM
005000     CLASS DIGIT-CLASS       IS "0" THRU "9"
005100     UPSI-0                  ON  STATUS IS TRACE-ON
005200                             OFF STATUS IS TRACE-OFF.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600     SELECT  LEDGER-FILE-IN
005700             ASSIGN TO LEDGER
005800             ORGANIZATION IS SEQUENTIAL
005900             FILE STATUS IS LEDGER-FILE-STAT.
006000*
006100     SELECT  INQREQ-FILE-IN
006200             ASSIGN TO INQREQ
006300             ORGANIZATION IS SEQUENTIAL
006400             FILE STATUS IS INQREQ-FILE-STAT.
006500*
006600     SELECT  HIST-REPORT-OUT
006700             ASSIGN TO HISTRPT
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS HIST-REPORT-STAT.
007000*
007100******************************************************************
007200 DATA                        DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                        SECTION.
007500 FD  LEDGER-FILE-IN
007600     RECORD CONTAINS 117 CHARACTERS
007700     DATA RECORD IS LEDGER-RECORD.
007800     COPY "LGRREC.CPY".
007900*
008000*    ONE REQUEST PER LINE - A=BY ACCOUNT, D=BY ACCOUNT+DATE RANGE,
008100*    N=BY ACCOUNT NUMBER (SENDER OR RECIPIENT), S=SINGLE RECORD.
008200 FD  INQREQ-FILE-IN
008300     RECORD CONTAINS 51 CHARACTERS
008400     DATA RECORD IS INQREQ-RECORD.
008500 01  INQREQ-RECORD.
008600     05  IQR-SEQ                     PIC 9(06).
008700     05  IQR-TYPE                    PIC X(01).
008800         88  IQR-TYPE-ACCOUNT            VALUE "A".
008900         88  IQR-TYPE-DATE-RANGE         VALUE "D".
009000         88  IQR-TYPE-ACCT-NUMBER        VALUE "N".
009100         88  IQR-TYPE-SINGLE             VALUE "S".
009200     05  IQR-ACCT-ID                 PIC 9(08).
009300     05  IQR-START-DATE              PIC 9(08).
009400     05  IQR-START-DATE-PARTS REDEFINES IQR-START-DATE.
009500         10  IQR-START-CCYY          PIC 9(04).
009600         10  IQR-START-MM            PIC 9(02).
009700         10  IQR-START-DD            PIC 9(02).
009800     05  IQR-END-DATE                PIC 9(08).
009900     05  IQR-END-DATE-PARTS REDEFINES IQR-END-DATE.
010000         10  IQR-END-CCYY            PIC 9(04).
010100         10  IQR-END-MM              PIC 9(02).
010200         10  IQR-END-DD              PIC 9(02).
010300     05  IQR-ACCT-NUMBER              PIC X(12).
010400     05  IQR-LGR-ID                  PIC 9(08).
010500*
010600 FD  HIST-REPORT-OUT
010700     RECORD CONTAINS 132 CHARACTERS
010800     DATA RECORD IS HIST-REPORT-LINE.
010900 01  HIST-REPORT-LINE                PIC X(132).
011000*
011100*-----------------------------------------------------------------
011200 WORKING-STORAGE             SECTION.
011300*-----------------------------------------------------------------
011400*    FILE STATUS HOLDERS - CHECKED AFTER EVERY OPEN/READ/WRITE/
011500*    CLOSE AGAINST THE THREE FILES BELOW.  STANDALONE ITEMS - THEY
011600*    DO NOT BELONG TO ANY OF THE TABLES OR SWITCH GROUPS.
011700 77  LEDGER-FILE-STAT             PIC X(02).
011800 77  INQREQ-FILE-STAT             PIC X(02).
011900 77  HIST-REPORT-STAT             PIC X(02).
012000*
012100*    NAME OF THE WEEKDAY FOR THE REPORT TITLE LINE.
012200 01  DAY-RECORD.
012300     05  FILLER                      PIC X(09) VALUE "Monday".
012400     05  FILLER                      PIC X(09) VALUE "Tuesday".
012500     05  FILLER                      PIC X(09) VALUE "Wednesday".
012600     05  FILLER                      PIC X(09) VALUE "Thursday".
012700     05  FILLER                      PIC X(09) VALUE "Friday".
012800     05  FILLER                      PIC X(09) VALUE "Saturday".
012900     05  FILLER                      PIC X(09) VALUE "Sunday".
013000 01  DAY-TABLE REDEFINES DAY-RECORD.
013100     05  WEEKDAY                     PIC X(09) OCCURS 7 TIMES.
013200 01  WEEKDAY-NUMBER                  PIC 9(01).
013300*
013400*    IN-CORE LEDGER TABLE - THE ENTIRE POSTED-TRANSACTION LEDGER
013500*    IS READ ONCE, THEN EVERY REQUEST IS ANSWERED AGAINST CORE.
013600 01  MAX-LEDGER                   PIC S9(05) COMP VALUE 20000.
013700 01  LEDGER-COUNT                 PIC S9(05) COMP VALUE ZERO.
013800 01  LEDGER-TABLE.
013900     05  LEDGER-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
014000             DEPENDING ON LEDGER-COUNT
014100             ASCENDING KEY IS TBL-LGR-ID
014200             INDEXED BY LGR-IDX LGR-SCAN-IDX.
014300         10  TBL-LGR-ID              PIC 9(08).
014400         10  TBL-LGR-ACCT-ID         PIC 9(08).
014500         10  TBL-LGR-TYPE            PIC X(02).
014600         10  TBL-LGR-AMOUNT          PIC S9(13)V99.
014700         10  TBL-LGR-DESC            PIC X(30).
014800         10  TBL-LGR-RECIP-ACCT      PIC X(12).
014900         10  TBL-LGR-SENDER-ACCT     PIC X(12).
015000         10  TBL-LGR-BAL-AFTER       PIC S9(13)V99.
015100         10  TBL-LGR-DATE            PIC 9(08).
015200         10  TBL-LGR-TIME            PIC 9(06).
015300         10  TBL-LGR-STATUS          PIC X(01).
015400*
015500*    HIT LIST - THE RECORDS SELECTED FOR THE CURRENT REQUEST,
015600*    BUILT IN LEDGER ORDER THEN RE-SORTED NEWEST-FIRST BELOW.
015700 01  MAX-HITS                     PIC S9(05) COMP VALUE 2000.
015800 01  HIT-COUNT                    PIC S9(05) COMP VALUE ZERO.
015900 01  HIT-TABLE.
016000     05  HIT-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
016100             DEPENDING ON HIT-COUNT
016200             INDEXED BY HIT-IDX HIT-IDX2.
016300         10  HIT-SORT-KEY            PIC 9(22).
016400         10  HIT-LGR-ID              PIC 9(08).
016500         10  HIT-ACCT-ID             PIC 9(08).
016600         10  HIT-TYPE                PIC X(02).
016700         10  HIT-AMOUNT              PIC S9(13)V99.
016800         10  HIT-RECIP-ACCT          PIC X(12).
016900         10  HIT-SENDER-ACCT         PIC X(12).
017000         10  HIT-BAL-AFTER           PIC S9(13)V99.
017100         10  HIT-DATE                PIC 9(08).
017200         10  HIT-TIME                PIC 9(06).
017300         10  HIT-STATUS              PIC X(01).
017400 01  SWAP-ENTRY.
017500     05  SWAP-SORT-KEY                PIC 9(22).
017600     05  SWAP-LGR-ID                  PIC 9(08).
017700     05  SWAP-ACCT-ID                 PIC 9(08).
017800     05  SWAP-TYPE                    PIC X(02).
017900     05  SWAP-AMOUNT                  PIC S9(13)V99.
018000     05  SWAP-RECIP-ACCT              PIC X(12).
018100     05  SWAP-SENDER-ACCT             PIC X(12).
018200     05  SWAP-BAL-AFTER               PIC S9(13)V99.
018300     05  SWAP-DATE                    PIC 9(08).
018400     05  SWAP-TIME                    PIC 9(06).
018500     05  SWAP-STATUS                  PIC X(01).
018600*
018700*    RUN DATE - REDEFINED FOR THE REPORT TITLE LINE.
018800 01  RUN-DATE                     PIC 9(08).
018900 01  RUN-DATE-PARTS REDEFINES RUN-DATE.
019000     05  RUN-DATE-CCYY            PIC 9(04).
019100     05  RUN-DATE-MM              PIC 9(02).
019200     05  RUN-DATE-DD              PIC 9(02).
019300*
019400*    EDITED START/END DATES FOR THE DATE-RANGE REQUEST LINE.
019500 01  REQ-START-EDIT.
019600     05  REQ-START-MM             PIC 9(02).
019700     05  FILLER                      PIC X(01) VALUE "/".
019800     05  REQ-START-DD             PIC 9(02).
019900     05  FILLER                      PIC X(01) VALUE "/".
020000     05  REQ-START-CCYY           PIC 9(04).
020100 01  REQ-END-EDIT.
020200     05  REQ-END-MM               PIC 9(02).
020300     05  FILLER                      PIC X(01) VALUE "/".
020400     05  REQ-END-DD               PIC 9(02).
020500     05  FILLER                      PIC X(01) VALUE "/".
020600     05  REQ-END-CCYY             PIC 9(04).
020700*
020800*    SWITCHES.
020900 01  HIST-SWITCHES.
021000     05  INQREQ-EOF-SW               PIC X(01) VALUE "N".
021100         88  INQREQ-EOF                  VALUE "Y".
021200     05  SINGLE-FOUND-SW          PIC X(01).
021300         88  SINGLE-FOUND             VALUE "Y".
021400         88  SINGLE-NOT-FOUND         VALUE "N".
021500     05  SORT-DONE-SW             PIC X(01).
021600         88  SORT-DONE                VALUE "Y".
021700*
021800*    COUNTERS.
021900 01  HIST-COUNTERS.
022000     05  REQUEST-COUNT            PIC S9(07) COMP VALUE ZERO.
022100     05  SELECTED-COUNT           PIC S9(07) COMP VALUE ZERO.
022200     05  DENIED-COUNT             PIC S9(07) COMP VALUE ZERO.
022300     05  NOT-FOUND-COUNT          PIC S9(07) COMP VALUE ZERO.
022400     05  LINE-COUNT               PIC S9(03) COMP VALUE ZERO.
022500     05  PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
022600     05  SCAN-SUB                 PIC S9(05) COMP VALUE ZERO.
022700*
022800*    REPORT LINE LAYOUTS.
022900 01  RPT-TITLE-LINE.
023000     05  FILLER                      PIC X(01) VALUE SPACES.
023100     05  FILLER                      PIC X(23)
023200             VALUE "LEDGER HISTORY REPORT (".
023300     05  RPT-TITLE-DAY-NAME          PIC X(10).
023400     05  RPT-TITLE-DATE.
023500         10  RPT-TITLE-CCYY          PIC 9(04).
023600         10  FILLER                  PIC X(01) VALUE "/".
023700         10  RPT-TITLE-MM            PIC 9(02).
023800         10  FILLER                  PIC X(01) VALUE "/".
023900         10  RPT-TITLE-DD            PIC 9(02).
024000     05  FILLER                      PIC X(01) VALUE ")".
024100     05  FILLER                      PIC X(20) VALUE SPACES.
024200     05  FILLER                      PIC X(05) VALUE "PAGE:".
024300     05  RPT-TITLE-PAGE              PIC ZZ9.
024400     05  FILLER                      PIC X(50) VALUE SPACES.
024500*
024600 01  RPT-REQUEST-LINE.
024700     05  FILLER                      PIC X(01) VALUE SPACES.
024800     05  FILLER                      PIC X(09) VALUE "REQUEST ".
024900     05  RPT-REQ-SEQ                 PIC ZZZZZ9.
025000     05  FILLER                      PIC X(03) VALUE SPACES.
025100     05  RPT-REQ-DESC                PIC X(90).
025200*
025300 01  RPT-COLUMN-HEADING.
025400     05  FILLER                      PIC X(03) VALUE SPACES.
025500     05  FILLER                      PIC X(10) VALUE "LEDGER ID".
025600     05  FILLER                      PIC X(11) VALUE "ACCOUNT ID".
025700     05  FILLER                      PIC X(06) VALUE "TYPE".
025800     05  FILLER                      PIC X(17) VALUE "AMOUNT".
025900     05  FILLER                      PIC X(17) VALUE "BALANCE AFTER".
026000     05  FILLER                      PIC X(11) VALUE "DATE".
026100     05  FILLER                      PIC X(09) VALUE "TIME".
026200     05  FILLER                      PIC X(06) VALUE "STAT".
026300*
026400 01  RPT-DETAIL-LINE.
026500     05  FILLER                      PIC X(03) VALUE SPACES.
026600     05  RPT-DET-LGR-ID              PIC ZZZZZZZ9.
026700     05  FILLER                      PIC X(02) VALUE SPACES.
026800     05  RPT-DET-ACCT-ID             PIC 9(08).
026900     05  FILLER                      PIC X(02) VALUE SPACES.
027000     05  RPT-DET-TYPE                PIC X(02).
027100     05  FILLER                      PIC X(04) VALUE SPACES.
027200     05  RPT-DET-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027300     05  FILLER                      PIC X(01) VALUE SPACES.
027400     05  RPT-DET-BAL-AFTER           PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027500     05  FILLER                      PIC X(01) VALUE SPACES.
027600     05  RPT-DET-DATE                PIC 9(04)/9(02)/9(02).
027700     05  FILLER                      PIC X(01) VALUE SPACES.
027800     05  RPT-DET-TIME                PIC 9(02)":"9(02)":"9(02).
027900     05  FILLER                      PIC X(01) VALUE SPACES.
028000     05  RPT-DET-STATUS              PIC X(01).
028100*
028200 01  RPT-NOTE-LINE.
028300     05  FILLER                      PIC X(03) VALUE SPACES.
028400     05  RPT-NOTE-TEXT               PIC X(60).
028500     05  FILLER                      PIC X(69) VALUE SPACES.
028600*
028700 01  RPT-TOTAL-LINE.
028800     05  FILLER                      PIC X(02) VALUE SPACES.
028900     05  RPT-TOT-LABEL               PIC X(30).
029000     05  RPT-TOT-COUNT               PIC ZZZ,ZZ9.
029100     05  FILLER                      PIC X(90) VALUE SPACES.
029200*
029300*-----------------------------------------------------------------
029400 PROCEDURE                   DIVISION.
029500*-----------------------------------------------------------------
029600* MAIN PROCEDURE
029700*-----------------------------------------------------------------
029800 100-REPORT-LEDGER-HISTORY.
029900     PERFORM 200-INITIATE-HISTORY  THRU 200-INITIATE-HISTORY-EXIT.
030000     PERFORM 200-PROCEED-HISTORY   THRU 200-PROCEED-HISTORY-EXIT
030100             UNTIL INQREQ-EOF.
030200     PERFORM 200-TERMINATE-HISTORY THRU 200-TERMINATE-HISTORY-EXIT.
030300*
030400     STOP RUN.
030500*
030600******************************************************************
030700 200-INITIATE-HISTORY.
030800     OPEN INPUT  LEDGER-FILE-IN.
030900     PERFORM 300-LOAD-LEDGER-TABLE  THRU 300-LOAD-LEDGER-TABLE-EXIT.
031000     CLOSE LEDGER-FILE-IN.
031100     OPEN INPUT  INQREQ-FILE-IN.
031200     OPEN OUTPUT HIST-REPORT-OUT.
031300     PERFORM 300-GET-RUN-DATE       THRU 300-GET-RUN-DATE-EXIT.
031400     PERFORM 300-PRINT-REPORT-TITLE THRU 300-PRINT-REPORT-TITLE-EXIT.
031500     PERFORM 300-READ-INQREQ        THRU 300-READ-INQREQ-EXIT.
031600 200-INITIATE-HISTORY-EXIT.
031700     EXIT.
031800*
031900 200-PROCEED-HISTORY.
032000     PERFORM 300-ANSWER-REQUEST     THRU 300-ANSWER-REQUEST-EXIT.
032100     PERFORM 300-READ-INQREQ        THRU 300-READ-INQREQ-EXIT.
032200 200-PROCEED-HISTORY-EXIT.
032300     EXIT.
032400*
032500 200-TERMINATE-HISTORY.
032600     PERFORM 300-PRINT-REPORT-TRAILER
032700             THRU 300-PRINT-REPORT-TRAILER-EXIT.
032800     CLOSE INQREQ-FILE-IN.
032900     CLOSE HIST-REPORT-OUT.
033000 200-TERMINATE-HISTORY-EXIT.
033100     EXIT.
033200*
033300******************************************************************
033400 300-LOAD-LEDGER-TABLE.
033500     READ LEDGER-FILE-IN
033600         AT END
033700             GO TO 300-LOAD-LEDGER-TABLE-EXIT
033800     END-READ.
033900     ADD 1 TO LEDGER-COUNT.
034000     SET LGR-IDX TO LEDGER-COUNT.
034100     MOVE LGR-ID              TO TBL-LGR-ID (LGR-IDX).
034200     MOVE LGR-ACCT-ID         TO TBL-LGR-ACCT-ID (LGR-IDX).
034300     MOVE LGR-TYPE            TO TBL-LGR-TYPE (LGR-IDX).
034400     MOVE LGR-AMOUNT          TO TBL-LGR-AMOUNT (LGR-IDX).
034500     MOVE LGR-DESC            TO TBL-LGR-DESC (LGR-IDX).
034600     MOVE LGR-RECIP-ACCT      TO TBL-LGR-RECIP-ACCT (LGR-IDX).
034700     MOVE LGR-SENDER-ACCT     TO TBL-LGR-SENDER-ACCT (LGR-IDX).
034800     MOVE LGR-BAL-AFTER       TO TBL-LGR-BAL-AFTER (LGR-IDX).
034900     MOVE LGR-DATE            TO TBL-LGR-DATE (LGR-IDX).
035000     MOVE LGR-TIME            TO TBL-LGR-TIME (LGR-IDX).
035100     MOVE LGR-STATUS          TO TBL-LGR-STATUS (LGR-IDX).
035200     GO TO 300-LOAD-LEDGER-TABLE.
035300 300-LOAD-LEDGER-TABLE-EXIT.
035400     EXIT.
035500*
035600 300-GET-RUN-DATE.
035700     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
035800     ACCEPT WEEKDAY-NUMBER FROM DAY-OF-WEEK.
035900 300-GET-RUN-DATE-EXIT.
036000     EXIT.
036100*
036200 300-PRINT-REPORT-TITLE.
036300     ADD 1 TO PAGE-COUNT.
036400     MOVE WEEKDAY (WEEKDAY-NUMBER)   TO RPT-TITLE-DAY-NAME.
036500     MOVE RUN-DATE-CCYY           TO RPT-TITLE-CCYY.
036600     MOVE RUN-DATE-MM             TO RPT-TITLE-MM.
036700     MOVE RUN-DATE-DD             TO RPT-TITLE-DD.
036800     MOVE PAGE-COUNT              TO RPT-TITLE-PAGE.
036900     WRITE HIST-REPORT-LINE FROM RPT-TITLE-LINE
037000             AFTER ADVANCING PAGE.
037100     WRITE HIST-REPORT-LINE FROM RPT-COLUMN-HEADING
037200             AFTER ADVANCING 2 LINES.
037300     MOVE ZERO                       TO LINE-COUNT.
037400 300-PRINT-REPORT-TITLE-EXIT.
037500     EXIT.
037600*
037700 300-READ-INQREQ.
037800     READ INQREQ-FILE-IN
037900         AT END
038000             SET INQREQ-EOF TO TRUE
038100             GO TO 300-READ-INQREQ-EXIT
038200     END-READ.
038300     ADD 1 TO REQUEST-COUNT.
038400     IF LINE-COUNT > 50
038500         PERFORM 300-PRINT-REPORT-TITLE THRU 300-PRINT-REPORT-TITLE-EXIT
038600     END-IF.
038700 300-READ-INQREQ-EXIT.
038800     EXIT.
038900*
039000******************************************************************
039100* DISPATCH ONE INQUIRY REQUEST, PRINT ITS HEADING LINE, THEN
039200* ITS SELECTED RECORDS (OR NOTE LINE), IN NEWEST-FIRST ORDER.
039300*-----------------------------------------------------------------
039400 300-ANSWER-REQUEST.
039500     MOVE ZERO                       TO HIT-COUNT.
039600     PERFORM 400-PRINT-REQUEST-LINE THRU 400-PRINT-REQUEST-LINE-EXIT.
039700     EVALUATE TRUE
039800         WHEN IQR-TYPE-ACCOUNT
039900             PERFORM 400-SELECT-BY-ACCOUNT
040000                     THRU 400-SELECT-BY-ACCOUNT-EXIT
040100             PERFORM 400-SORT-AND-PRINT-HITS
040200                     THRU 400-SORT-AND-PRINT-HITS-EXIT
040300         WHEN IQR-TYPE-DATE-RANGE
040400             PERFORM 400-SELECT-BY-DATE-RANGE
040500                     THRU 400-SELECT-BY-DATE-RANGE-EXIT
040600             PERFORM 400-SORT-AND-PRINT-HITS
040700                     THRU 400-SORT-AND-PRINT-HITS-EXIT
040800         WHEN IQR-TYPE-ACCT-NUMBER
040900             PERFORM 400-SELECT-BY-ACCT-NUMBER
041000                     THRU 400-SELECT-BY-ACCT-NUMBER-EXIT
041100             PERFORM 400-SORT-AND-PRINT-HITS
041200                     THRU 400-SORT-AND-PRINT-HITS-EXIT
041300         WHEN IQR-TYPE-SINGLE
041400             PERFORM 400-SELECT-SINGLE-RECORD
041500                     THRU 400-SELECT-SINGLE-RECORD-EXIT
041600         WHEN OTHER
041700             MOVE "INVALID REQUEST TYPE" TO RPT-NOTE-TEXT
041800             PERFORM 500-PRINT-NOTE-LINE
041900                     THRU 500-PRINT-NOTE-LINE-EXIT
042000     END-EVALUATE.
042100 300-ANSWER-REQUEST-EXIT.
042200     EXIT.
042300*
042400 400-PRINT-REQUEST-LINE.
042500     MOVE IQR-SEQ                    TO RPT-REQ-SEQ.
042600     MOVE SPACES                     TO RPT-REQ-DESC.
042700     EVALUATE TRUE
042800         WHEN IQR-TYPE-ACCOUNT
042900             STRING "ACCOUNT " IQR-ACCT-ID DELIMITED BY SIZE
043000                     INTO RPT-REQ-DESC
043100         WHEN IQR-TYPE-DATE-RANGE
043200             MOVE IQR-START-MM          TO REQ-START-MM
043300             MOVE IQR-START-DD          TO REQ-START-DD
043400             MOVE IQR-START-CCYY        TO REQ-START-CCYY
043500             MOVE IQR-END-MM            TO REQ-END-MM
043600             MOVE IQR-END-DD            TO REQ-END-DD
043700             MOVE IQR-END-CCYY          TO REQ-END-CCYY
043800             STRING "ACCOUNT " IQR-ACCT-ID
043900                     " DATE RANGE " REQ-START-EDIT
044000                     " TO " REQ-END-EDIT DELIMITED BY SIZE
044100                     INTO RPT-REQ-DESC
044200         WHEN IQR-TYPE-ACCT-NUMBER
044300             STRING "ACCOUNT NUMBER " IQR-ACCT-NUMBER
044400                     DELIMITED BY SIZE INTO RPT-REQ-DESC
044500         WHEN IQR-TYPE-SINGLE
044600             STRING "LEDGER ID " IQR-LGR-ID " OWNER "
044700                     IQR-ACCT-ID DELIMITED BY SIZE
044800                     INTO RPT-REQ-DESC
044900         WHEN OTHER
045000             MOVE "UNRECOGNIZED REQUEST" TO RPT-REQ-DESC
045100     END-EVALUATE.
045200     WRITE HIST-REPORT-LINE FROM RPT-REQUEST-LINE
045300             AFTER ADVANCING 2 LINES.
045400     ADD 1 TO LINE-COUNT.
045500 400-PRINT-REQUEST-LINE-EXIT.
045600     EXIT.
045700*
045800******************************************************************
045900* SELECTION SCANS - EACH BUILDS THE HIT TABLE IN LEDGER (ID)
046000* ORDER; THE SORT STEP PUTS IT INTO NEWEST-FIRST ORDER AFTER.
046100*-----------------------------------------------------------------
046200 400-SELECT-BY-ACCOUNT.
046300     PERFORM 500-SCAN-FOR-ACCOUNT   THRU 500-SCAN-FOR-ACCOUNT-EXIT
046400             VARYING LGR-SCAN-IDX FROM 1 BY 1
046500             UNTIL LGR-SCAN-IDX > LEDGER-COUNT.
046600 400-SELECT-BY-ACCOUNT-EXIT.
046700     EXIT.
046800*
046900 500-SCAN-FOR-ACCOUNT.
047000     IF TBL-LGR-ACCT-ID (LGR-SCAN-IDX) = IQR-ACCT-ID
047100         PERFORM 600-ADD-HIT        THRU 600-ADD-HIT-EXIT
047200     END-IF.
047300 500-SCAN-FOR-ACCOUNT-EXIT.
047400     EXIT.
047500*
047600 400-SELECT-BY-DATE-RANGE.
047700     PERFORM 500-SCAN-FOR-DATE-RANGE
047800             THRU 500-SCAN-FOR-DATE-RANGE-EXIT
047900             VARYING LGR-SCAN-IDX FROM 1 BY 1
048000             UNTIL LGR-SCAN-IDX > LEDGER-COUNT.
048100 400-SELECT-BY-DATE-RANGE-EXIT.
048200     EXIT.
048300*
048400 500-SCAN-FOR-DATE-RANGE.
048500     IF TBL-LGR-ACCT-ID (LGR-SCAN-IDX) = IQR-ACCT-ID
048600        AND TBL-LGR-DATE (LGR-SCAN-IDX) NOT < IQR-START-DATE
048700        AND TBL-LGR-DATE (LGR-SCAN-IDX) NOT > IQR-END-DATE
048800         PERFORM 600-ADD-HIT        THRU 600-ADD-HIT-EXIT
048900     END-IF.
049000 500-SCAN-FOR-DATE-RANGE-EXIT.
049100     EXIT.
049200*
049300 400-SELECT-BY-ACCT-NUMBER.
049400     PERFORM 500-SCAN-FOR-ACCT-NUMBER
049500             THRU 500-SCAN-FOR-ACCT-NUMBER-EXIT
049600             VARYING LGR-SCAN-IDX FROM 1 BY 1
049700             UNTIL LGR-SCAN-IDX > LEDGER-COUNT.
049800 400-SELECT-BY-ACCT-NUMBER-EXIT.
049900     EXIT.
050000*
050100 500-SCAN-FOR-ACCT-NUMBER.
050200     IF TBL-LGR-SENDER-ACCT (LGR-SCAN-IDX) = IQR-ACCT-NUMBER
050300        OR TBL-LGR-RECIP-ACCT (LGR-SCAN-IDX) = IQR-ACCT-NUMBER
050400         PERFORM 600-ADD-HIT        THRU 600-ADD-HIT-EXIT
050500     END-IF.
050600 500-SCAN-FOR-ACCT-NUMBER-EXIT.
050700     EXIT.
050800*
050900 600-ADD-HIT.
051000     IF HIT-COUNT < MAX-HITS
051100         ADD 1 TO HIT-COUNT
051200         SET HIT-IDX TO HIT-COUNT
051300         MOVE TBL-LGR-DATE (LGR-SCAN-IDX)   TO HIT-DATE (HIT-IDX)
051400         MOVE TBL-LGR-TIME (LGR-SCAN-IDX)   TO HIT-TIME (HIT-IDX)
051500         MOVE TBL-LGR-ID (LGR-SCAN-IDX)     TO HIT-LGR-ID (HIT-IDX)
051600         MOVE TBL-LGR-ACCT-ID (LGR-SCAN-IDX) TO HIT-ACCT-ID (HIT-IDX)
051700         MOVE TBL-LGR-TYPE (LGR-SCAN-IDX)   TO HIT-TYPE (HIT-IDX)
051800         MOVE TBL-LGR-AMOUNT (LGR-SCAN-IDX) TO HIT-AMOUNT (HIT-IDX)
051900         MOVE TBL-LGR-RECIP-ACCT (LGR-SCAN-IDX)
052000                                             TO HIT-RECIP-ACCT (HIT-IDX)
052100         MOVE TBL-LGR-SENDER-ACCT (LGR-SCAN-IDX)
052200                                             TO HIT-SENDER-ACCT (HIT-IDX)
052300         MOVE TBL-LGR-BAL-AFTER (LGR-SCAN-IDX)
052400                                             TO HIT-BAL-AFTER (HIT-IDX)
052500         MOVE TBL-LGR-STATUS (LGR-SCAN-IDX) TO HIT-STATUS (HIT-IDX)
052600         STRING TBL-LGR-DATE (LGR-SCAN-IDX)
052700                TBL-LGR-TIME (LGR-SCAN-IDX)
052800                TBL-LGR-ID (LGR-SCAN-IDX)
052900                DELIMITED BY SIZE INTO HIT-SORT-KEY (HIT-IDX)
053000     END-IF.
053100 600-ADD-HIT-EXIT.
053200     EXIT.
053300*
053400******************************************************************
053500* BUBBLE SORT THE HIT TABLE DESCENDING BY THE COMBINED
053600* DATE/TIME/ID KEY (NEWEST FIRST), THEN PRINT IT.
053700*-----------------------------------------------------------------
053800 400-SORT-AND-PRINT-HITS.
053900     IF HIT-COUNT = ZERO
054000         MOVE "NO RECORDS FOUND"     TO RPT-NOTE-TEXT
054100         PERFORM 500-PRINT-NOTE-LINE THRU 500-PRINT-NOTE-LINE-EXIT
054200         GO TO 400-SORT-AND-PRINT-HITS-EXIT
054300     END-IF.
054400     MOVE "N"                        TO SORT-DONE-SW.
054500     PERFORM 500-SORT-ONE-PASS       THRU 500-SORT-ONE-PASS-EXIT
054600             UNTIL SORT-DONE.
054700     PERFORM 500-PRINT-ONE-HIT       THRU 500-PRINT-ONE-HIT-EXIT
054800             VARYING HIT-IDX FROM 1 BY 1
054900             UNTIL HIT-IDX > HIT-COUNT.
055000 400-SORT-AND-PRINT-HITS-EXIT.
055100     EXIT.
055200*
055300 500-SORT-ONE-PASS.
055400     SET SORT-DONE TO TRUE.
055500     PERFORM 600-COMPARE-ADJACENT-HITS
055600             THRU 600-COMPARE-ADJACENT-HITS-EXIT
055700             VARYING HIT-IDX FROM 1 BY 1
055800             UNTIL HIT-IDX NOT < HIT-COUNT.
055900 500-SORT-ONE-PASS-EXIT.
056000     EXIT.
056100*
056200 600-COMPARE-ADJACENT-HITS.
056300     SET HIT-IDX2 TO HIT-IDX.
056400     SET HIT-IDX2 UP BY 1.
056500     IF HIT-SORT-KEY (HIT-IDX) < HIT-SORT-KEY (HIT-IDX2)
056600         MOVE HIT-TABLE-ENTRY (HIT-IDX)  TO SWAP-ENTRY
056700         MOVE HIT-TABLE-ENTRY (HIT-IDX2) TO HIT-TABLE-ENTRY (HIT-IDX)
056800         MOVE SWAP-ENTRY               TO HIT-TABLE-ENTRY (HIT-IDX2)
056900         MOVE "N"                         TO SORT-DONE-SW
057000     END-IF.
057100 600-COMPARE-ADJACENT-HITS-EXIT.
057200     EXIT.
057300*
057400 500-PRINT-ONE-HIT.
057500     MOVE HIT-LGR-ID (HIT-IDX)       TO RPT-DET-LGR-ID.
057600     MOVE HIT-ACCT-ID (HIT-IDX)      TO RPT-DET-ACCT-ID.
057700     MOVE HIT-TYPE (HIT-IDX)         TO RPT-DET-TYPE.
057800     MOVE HIT-AMOUNT (HIT-IDX)       TO RPT-DET-AMOUNT.
057900     MOVE HIT-BAL-AFTER (HIT-IDX)    TO RPT-DET-BAL-AFTER.
058000     MOVE HIT-DATE (HIT-IDX)         TO RPT-DET-DATE.
058100     MOVE HIT-TIME (HIT-IDX)         TO RPT-DET-TIME.
058200     MOVE HIT-STATUS (HIT-IDX)       TO RPT-DET-STATUS.
058300     WRITE HIST-REPORT-LINE FROM RPT-DETAIL-LINE
058400             AFTER ADVANCING 1 LINE.
058500     ADD 1 TO LINE-COUNT.
058600     ADD 1 TO SELECTED-COUNT.
058700 500-PRINT-ONE-HIT-EXIT.
058800     EXIT.
058900*
059000******************************************************************
059100* SINGLE-RECORD LOOKUP BY LEDGER ID, WITH THE OWNERSHIP CHECK.
059200*-----------------------------------------------------------------
059300 400-SELECT-SINGLE-RECORD.
059400     MOVE "N"                        TO SINGLE-FOUND-SW.
059500     IF LEDGER-COUNT = ZERO
059600         GO TO 400-SELECT-SINGLE-RECORD-NOT-FOUND
059700     END-IF.
059800     SEARCH ALL LEDGER-TABLE-ENTRY
059900         AT END
060000             MOVE "N"                TO SINGLE-FOUND-SW
060100         WHEN TBL-LGR-ID (LGR-IDX) = IQR-LGR-ID
060200             MOVE "Y"                TO SINGLE-FOUND-SW
060300     END-SEARCH.
060400     IF SINGLE-NOT-FOUND
060500         GO TO 400-SELECT-SINGLE-RECORD-NOT-FOUND
060600     END-IF.
060700     IF TBL-LGR-ACCT-ID (LGR-IDX) NOT = IQR-ACCT-ID
060800         MOVE "ACCESS DENIED"        TO RPT-NOTE-TEXT
060900         PERFORM 500-PRINT-NOTE-LINE THRU 500-PRINT-NOTE-LINE-EXIT
061000         ADD 1 TO DENIED-COUNT
061100         GO TO 400-SELECT-SINGLE-RECORD-EXIT
061200     END-IF.
061300     MOVE TBL-LGR-ID (LGR-IDX)       TO RPT-DET-LGR-ID.
061400     MOVE TBL-LGR-ACCT-ID (LGR-IDX)  TO RPT-DET-ACCT-ID.
061500     MOVE TBL-LGR-TYPE (LGR-IDX)     TO RPT-DET-TYPE.
061600     MOVE TBL-LGR-AMOUNT (LGR-IDX)   TO RPT-DET-AMOUNT.
061700     MOVE TBL-LGR-BAL-AFTER (LGR-IDX) TO RPT-DET-BAL-AFTER.
061800     MOVE TBL-LGR-DATE (LGR-IDX)     TO RPT-DET-DATE.
061900     MOVE TBL-LGR-TIME (LGR-IDX)     TO RPT-DET-TIME.
062000     MOVE TBL-LGR-STATUS (LGR-IDX)   TO RPT-DET-STATUS.
062100     WRITE HIST-REPORT-LINE FROM RPT-DETAIL-LINE
062200             AFTER ADVANCING 1 LINE.
062300     ADD 1 TO LINE-COUNT.
062400     ADD 1 TO SELECTED-COUNT.
062500     GO TO 400-SELECT-SINGLE-RECORD-EXIT.
062600 400-SELECT-SINGLE-RECORD-NOT-FOUND.
062700     MOVE "LEDGER RECORD NOT FOUND"  TO RPT-NOTE-TEXT.
062800     PERFORM 500-PRINT-NOTE-LINE     THRU 500-PRINT-NOTE-LINE-EXIT.
062900     ADD 1 TO NOT-FOUND-COUNT.
063000 400-SELECT-SINGLE-RECORD-EXIT.
063100     EXIT.
063200*
063300 500-PRINT-NOTE-LINE.
063400     WRITE HIST-REPORT-LINE FROM RPT-NOTE-LINE
063500             AFTER ADVANCING 1 LINE.
063600     ADD 1 TO LINE-COUNT.
063700 500-PRINT-NOTE-LINE-EXIT.
063800     EXIT.
063900*
064000******************************************************************
064100 300-PRINT-REPORT-TRAILER.
064200     MOVE "REQUESTS PROCESSED"       TO RPT-TOT-LABEL.
064300     MOVE REQUEST-COUNT           TO RPT-TOT-COUNT.
064400     WRITE HIST-REPORT-LINE FROM RPT-TOTAL-LINE
064500             AFTER ADVANCING 3 LINES.
064600     MOVE "RECORDS SELECTED"         TO RPT-TOT-LABEL.
064700     MOVE SELECTED-COUNT          TO RPT-TOT-COUNT.
064800     WRITE HIST-REPORT-LINE FROM RPT-TOTAL-LINE
064900             AFTER ADVANCING 1 LINE.
065000     MOVE "ACCESS DENIED"            TO RPT-TOT-LABEL.
065100     MOVE DENIED-COUNT            TO RPT-TOT-COUNT.
065200     WRITE HIST-REPORT-LINE FROM RPT-TOTAL-LINE
065300             AFTER ADVANCING 1 LINE.
065400     MOVE "NOT FOUND"                TO RPT-TOT-LABEL.
065500     MOVE NOT-FOUND-COUNT         TO RPT-TOT-COUNT.
065600     WRITE HIST-REPORT-LINE FROM RPT-TOTAL-LINE
065700             AFTER ADVANCING 1 LINE.
065800 300-PRINT-REPORT-TRAILER-EXIT.
065900     EXIT.
